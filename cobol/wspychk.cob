000100* *******************************************
000200*                                           *
000300*   Record Definition For Payroll Summary   *
000400*        Detail (one per employee per week) *
000500*      Used only to carry the printed line's*
000600*      figures between py200's bb-series    *
000700*      paragraphs and its report group -    *
000800*      no PY-Payroll-Summary-File is opened *
000900* *******************************************
001000*   Record size 104 bytes.
001100* 
001200*  29/10/25 vbc - Created as PY-Chk-Record (US check/BACS detail,
001300*                 Chk-Amt occurs 16 to cover every earn/ded cat).
001400*  21/01/26 vbc - Gutted for MotorPH - one fixed set of 4
001500*                 deductions replaces the 16-slot generic table.
001600*  28/01/26 vbc - Added Sum-Total-Hours/Overtime so the report's
001700*                 2 hours columns don't have to re-read Wkt-.
001800* 
001900 01  PY-Payroll-Summary-Record.
002000     03  Sum-Emp-No                pic x(10).
002100     03  Sum-Last-Name             pic x(30).
002200     03  Sum-First-Name            pic x(30).
002300     03  Sum-Week-No               pic 9(2).
002400     03  Sum-Period-Start          pic x(10).
002500     03  Sum-Period-End            pic x(10).
002600     03  Sum-Gross-Pay             pic s9(7)v99  comp-3.
002700     03  Sum-Pagibig-Ded           pic s9(7)v99  comp-3.
002800     03  Sum-Philhealth-Ded        pic s9(7)v99  comp-3.
002900     03  Sum-Sss-Ded               pic s9(7)v99  comp-3.
003000     03  Sum-Wht-Ded               pic s9(7)v99  comp-3.
003100     03  Sum-Total-Ded             pic s9(7)v99  comp-3.
003200     03  Sum-Net-Pay               pic s9(7)v99  comp-3.
003300     03  Sum-Total-Hours           pic s9(4)v99  comp-3.
003400     03  Sum-Total-Overtime        pic s9(4)v99  comp-3.
003500     03  filler                    pic x(8).
