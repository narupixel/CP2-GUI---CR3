000100* *******************************************
000200*                                           *
000300*   Record-Definition For Pag-IBIG (HDMF)   *
000400*      Employee-Share Rate Table            *
000500*      (RECONSTRUCTED - no worked example     *
000600*       was on file for this calculator)     *
000700*                                           *
000800*      Was the California state-tax table - *
000900*      no California concept in this system *
001000*      so this shop's 2-tier low-income /    *
001100*      standard-deduction shape is reused    *
001200*      for Pag-IBIG's 2-tier 1%/2% schedule  *
001300*                                           *
001400*      Sequential file - now working        *
001500*      storage, loaded by VALUE clause      *
001600* *******************************************
001700*   Table size 2 tiers.
001800* 
001900*  30/10/2025 vbc - Created as PY-California-Tax-Record.
002000*  19/01/2026 vbc - Gutted for MotorPH Pag-IBIG 2-tier table -
002100*                   dropped the Cal-Tax-Credits occurs 10 block.
002200*  26/01/2026 vbc - Added Pib-Contribution-Cap (5000.00) - rate
002300*                   never applies above this base.
002400*  11/02/2026 vbc - Tier ceilings/rates were comment-only, same
002500*                   fix as wspystax/wspylwt - VALUE'd filler row
002600*                   REDEFINES'd as the table py210 addresses.
002700* 
002800 01  PY-Pagibig-Values.
002900     03  filler  pic 9(5)v99 comp-3 value 1500.00.
003000     03  filler  pic v99     comp-3 value .01.
003100     03  filler  pic 9(5)v99 comp-3 value 99999.99.
003200     03  filler  pic v99     comp-3 value .02.
003300     03  filler  pic 9(5)v99 comp-3 value 5000.00.
003400     03  filler  pic x(6)    value spaces.
003500* 
003600 01  PY-Pagibig-Table redefines PY-Pagibig-Values.
003700     03  Pib-Tier                 occurs 2 times
003800                                 indexed by Pib-Ix.
003900         05  Pib-Ceiling          pic 9(5)v99  comp-3.
004000         05  Pib-Rate             pic v99      comp-3.
004100     03  Pib-Contribution-Cap     pic 9(5)v99  comp-3.
004200     03  filler                   pic x(6).
004300
