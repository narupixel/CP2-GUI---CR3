000100 identification          division.
000200* ================================
000300* 
000400      program-id.          py030.
000500* **
000600*     Author.              V B Coen FBCS, FIDM, FIDPM, 30/10/1982.
000700*                          For Applewood Computers.
000800* **
000900*     Installation.        Applewood Computers Accounting System.
001000* **
001100*     Date-Written.        14/11/1985.
001200* **
001300*     Date-Compiled.
001400* **
001500*     Security.            Copyright (C) 1976-2026 & later, Vincent
001600*                          Bryan Coen.  Distributed under the GNU
001700*                          General Public License.  See the file
001800*                          COPYING for details.
001900* **
002000*     Remarks.             MotorPH Payroll - Employee & Attendance
002100*                          Load and Weekly Hours Aggregation.
002200*                          Was vacprint, the Employee Vacation
002300*                          Report (Report Writer over Param1 and
002400*                          Employee files); re-purposed as the
002500*                          first step of the MotorPH payroll run -
002600*                          loads the two TSV masters, derives one
002700*                          Time-Log work area per attendance line
002800*                          via py045, and writes one Weekly-Totals
002900*                          work record per employee per ISO week
003000*                          for py200 to pick up.
003100* **
003200*     Version.             See Prog-Name in WS.
003300* **
003400*     Called Modules.      py045 - Time-Log Derivation.
003500* **
003600*     Called Procedures.   None.
003700* **
003800*     Files Used.          Employee-Details   - input, TSV, line seq.
003900*                          Employee-Attendance - input, TSV, line seq,
004000*                                                read once per employee.
004100*                          Weekly-Totals-Work  - output, work file,
004200*                                                consumed by py200.
004300* **
004400*     Error or Warning Messages Used.
004500*                          None - malformed employee lines are
004600*                          skipped and counted, not abended.
004700* **
004800*     Program Specific.    No INDEXED files in this system - both
004900*                          master files are linear-scanned into
005000*                          OCCURS tables in working storage and
005100*                          walked with a linear scan, no key lookup.
005200* **
005300*  Changes:
005400*  14/11/1985 vbc -        Created as vacprint, vacation entitlement
005500*                          report.
005600*  02/03/1994 vbc -        Converted to Report Writer from hand-coded
005700*                          print lines.
005800*  11/06/2002 vbc -        Y2K date window widened, Param1 4-digit
005900*                          year fields in use throughout.
006000*  29/01/2009 vbc -        Migration to Open Cobol -> GnuCobol.
006100*  16/04/2024 vbc -        Copyright notice update superseding all
006200*                          previous notices.
006300*  19/09/2025 vbc - 3.3.00 Version update and builds reset.
006400*  28/10/2025 vbc - 1.0.00 Taken from vacprint & re-cast as py030,
006500*                          MotorPH employee/attendance load for
006600*                          payroll.  Report Writer dropped - this
006700*                          step writes a work file, py200 prints.
006800*  05/11/2025 vbc -    .01 Added aa010 employee load, 19-col TSV,
006900*                          malformed-line skip (< 19 fields), comma
007000*                          strip on the 6 money columns.
007100*  18/11/2025 vbc -    .02 Added aa020 attendance load/aggregate,
007200*                          CALL to py045 per line, per-employee
007300*                          attendance rewind - re-opens and re-scans
007400*                          the attendance file once per employee
007500*                          rather than one merged pass over both.
007600*  01/12/2025 vbc -    .03 Week list re-sorted ascending before the
007700*                          work file write - this shop's own addition,
007800*                          makes the weekly summary come out in order.
007900*  09/12/2025 vbc -    .04 No year check added to the week-number
008000*                          group key on purpose - carried forward
008100*                          as-is, flagged in Remarks above, not a
008200*                          defect to fix here.
008300*  21/01/2026 vbc -    .05 Split every loop back out into its own
008400*                          paragraph - house style is PERFORM thru
008500*                          -EXIT of a paragraph, never an in-line
008600*                          PERFORM block, sort routine included.
008700*  10/08/2026 vbc -    .06 Ticket HR-2221.  SPECIAL-NAMES carried a
008800*                          TOP-OF-FORM/CLASS/UPSI-0 clause nobody
008900*                          ever used - no WRITE AFTER ADVANCING in
009000*                          this program, no test on the switch or
009100*                          the class.  Dropped those three; kept
009200*                          SPECIAL-NAMES itself and cut it down to
009300*                          a SYMBOLIC CHARACTERS entry for the tab
009400*                          delimiter aa010/aa020 actually UNSTRING
009500*                          on, in place of the bare x"09" literal.
009600* **
009700* *************************************************************************
009800*  Copyright Notice.
009900*  ****************
010000* 
010100*  These files and programs are part of the Applewood Computers Accounting
010200*  System and is copyright (c) Vincent B Coen. 1976-2026 and later.
010300* 
010400*  This program is now free software; you can redistribute it and/or modify it
010500*  under the terms of the GNU General Public License as published by the
010600*  Free Software Foundation; version 3 and later as revised for personal
010700*  usage only and that includes for use within a business but without
010800*  repackaging or for Resale in any way.
010900* 
011000*  ACAS is distributed in the hope that it will be useful, but WITHOUT
011100*  ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
011200*  FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
011300*  for more details.
011400* 
011500* *************************************************************************
011600* 
011700 environment              division.
011800* ================================
011900*
012000 configuration            section.
012100 special-names.
012200     symbolic characters Tab-Char is 10.
012300*
012400 input-output             section.
012500 file-control.
012600* 
012700     select  Employee-Details   assign to "EMPLOYEE-DETAILS"
012800                                 organization is line sequential
012900                                 file status is Ws-Ed-Status.
013000* 
013100     select  Employee-Attendance assign to "EMPLOYEE-ATTENDANCE"
013200                                 organization is line sequential
013300                                 file status is Ws-Ea-Status.
013400* 
013500     select  Weekly-Totals-Work  assign to "WEEKLYTOT"
013600                                 organization is sequential
013700                                 file status is Ws-Wt-Status.
013800* 
013900 data                     division.
014000* ================================
014100* 
014200 file section.
014300* 
014400 fd  Employee-Details.
014500 01  Ed-Line.
014600     03  Ed-Line-Text            pic x(390).
014700     03  filler                  pic x(10).
014800* 
014900 fd  Employee-Attendance.
015000 01  Ea-Line.
015100     03  Ea-Line-Text            pic x(190).
015200     03  filler                  pic x(10).
015300* 
015400 fd  Weekly-Totals-Work.
015500*    Record layout COPYd, not hand-carried - see wspypay.cob.
015600 copy  "wspypay.cob".
015700* 
015800 working-storage          section.
015900* --------------------------------
016000* 
016100 77  Prog-Name                 pic x(15) value "PY030 (1.0.06)".
016200* 
016300 01  Ws-File-Status.
016400     03  Ws-Ed-Status          pic xx     value "00".
016500     03  Ws-Ea-Status          pic xx     value "00".
016600     03  Ws-Wt-Status          pic xx     value "00".
016700     03  filler                pic x(4).
016800* 
016900 01  Ws-Switches.
017000     03  Ws-Ed-Eof-Sw          pic x      value "N".
017100         88  Ws-Ed-Eof                    value "Y".
017200     03  Ws-Ea-Eof-Sw          pic x      value "N".
017300         88  Ws-Ea-Eof                    value "Y".
017400     03  filler                pic x(6).
017500* 
017600 01  Ws-Counters.
017700     03  Ws-Ed-Line-No          pic 9(6)  comp  value zero.
017800     03  Ws-Ea-Line-No          pic 9(6)  comp  value zero.
017900     03  Ws-Ed-Skipped          pic 9(4)  comp  value zero.
018000     03  Ws-Ed-Field-Count      pic 9(2)  comp  value zero.
018100     03  Ws-Ea-Field-Count      pic 9(2)  comp  value zero.
018200     03  Ws-Weeks-Written       pic 9(4)  comp  value zero.
018300     03  Wkt-Tbl-Ix2            pic 9(2)  comp  value zero.
018400     03  filler                  pic x(4).
018500* 
018600 01  Ws-Wkt-Swap-Hold.
018700     03  Ws-Wkt-Swap-Hold-Data   pic x(26).
018800     03  filler                  pic x(4).
018900* 
019000*  19-field split of one employee TSV line, and 6-field split of
019100*  one attendance TSV line - Area B column widths are generous,
019200*  real data is much narrower.
019300* 
019400 01  Ws-Ed-Split.
019500     03  Ws-Ed-Field            occurs 19 times
019600                                 pic x(60).
019700     03  filler                  pic x(4).
019800 01  Ws-Ea-Split.
019900     03  Ws-Ea-Field            occurs 6 times
020000                                 pic x(30).
020100     03  filler                  pic x(4).
020200* 
020300*  Quick-look alias over the 19-field split, kept from the old
020400*  vacation-report dump routine - handy with a debugger or a core
020500*  dump when a run blows up partway through the employee load.
020600* 
020700 01  Ws-Ed-Quick-View redefines Ws-Ed-Split.
020800     03  Ws-Ed-Quick-No          pic x(60).
020900     03  filler                  pic x(1080).
021000* 
021100*  Generic comma-stripped money parse work area - fields 13 to 18
021200*  of the employee line are run through this one at a time.
021300* 
021400 01  Ws-Money-Parse.
021500     03  Wsm-Raw                pic x(18).
021600     03  Wsm-Int-Part           pic x(15).
021700     03  Wsm-Dec-Part           pic x(2).
021800     03  Wsm-Int-Num            pic 9(7).
021900     03  Wsm-Dec-Num            pic 9(2).
022000     03  Wsm-Result             pic s9(7)v99.
022100     03  filler                  pic x(4).
022200* 
022300 copy  "wspyemp.cob".
022400 copy  "wspyhrs.cob".
022500 copy  "wspywkt.cob".
022600* 
022700 procedure division.
022800* ===================
022900* 
023000 aa000-Main-Control            section.
023100* **************************************
023200* 
023300     perform   ab010-Open-Files.
023400     perform   aa010-Load-Employees   thru aa010-Exit.
023500     perform   aa020-Process-Attendance thru aa020-Exit.
023600     perform   ab020-Close-Files.
023700     stop run.
023800* 
023900 aa000-Exit.  exit section.
024000* 
024100 ab010-Open-Files          section.
024200* ********************************
024300* 
024400     open     input  Employee-Details.
024500     open     output Weekly-Totals-Work.
024600* 
024700 ab010-Exit.  exit section.
024800* 
024900 ab020-Close-Files          section.
025000* *********************************
025100* 
025200     close    Employee-Details.
025300     close    Weekly-Totals-Work.
025400* 
025500 ab020-Exit.  exit section.
025600* 
025700 aa010-Load-Employees          section.
025800* ************************************
025900* 
026000*  Skip the 1-line TSV header, skip (and count, do not
026100*  abend) any line with fewer than 19 tab-separated fields,
026200*  strip commas from fields 13-18 before storing them.  Employee
026300*  numbers are not checked for uniqueness - file order stands.
026400* 
026500     perform  bb010-Read-Ed-Line thru bb010-Exit.
026600     perform  cc010-Employee-Load-Loop thru cc010-Exit
026700              until Ws-Ed-Eof.
026800* 
026900 aa010-Exit.  exit section.
027000* 
027100 cc010-Employee-Load-Loop          section.
027200* *****************************************
027300* 
027400     add      1 to Ws-Ed-Line-No.
027500     if       Ws-Ed-Line-No > 1
027600              perform bb020-Unstring-Ed-Line thru bb020-Exit
027700              if Ws-Ed-Field-Count < 19
027800                 add 1 to Ws-Ed-Skipped
027900              else
028000                 perform bb030-Build-Employee-Record thru bb030-Exit
028100                 perform bb040-Add-Employee-To-Table thru bb040-Exit
028200              end-if
028300     end-if.
028400     perform  bb010-Read-Ed-Line thru bb010-Exit.
028500* 
028600 cc010-Exit.  exit section.
028700* 
028800 bb010-Read-Ed-Line          section.
028900* **********************************
029000* 
029100     read     Employee-Details
029200         at end move "Y" to Ws-Ed-Eof-Sw
029300     end-read.
029400* 
029500 bb010-Exit.  exit section.
029600* 
029700 bb020-Unstring-Ed-Line          section.
029800* **************************************
029900* 
030000     move     zero to Ws-Ed-Field-Count.
030100     unstring Ed-Line delimited by Tab-Char
030200         into Ws-Ed-Field (1)  Ws-Ed-Field (2)  Ws-Ed-Field (3)
030300              Ws-Ed-Field (4)  Ws-Ed-Field (5)  Ws-Ed-Field (6)
030400              Ws-Ed-Field (7)  Ws-Ed-Field (8)  Ws-Ed-Field (9)
030500              Ws-Ed-Field (10) Ws-Ed-Field (11) Ws-Ed-Field (12)
030600              Ws-Ed-Field (13) Ws-Ed-Field (14) Ws-Ed-Field (15)
030700              Ws-Ed-Field (16) Ws-Ed-Field (17) Ws-Ed-Field (18)
030800              Ws-Ed-Field (19)
030900         tallying in Ws-Ed-Field-Count.
031000* 
031100 bb020-Exit.  exit section.
031200* 
031300 bb030-Build-Employee-Record          section.
031400* ********************************************
031500* 
031600     move     Ws-Ed-Field (1)   to Emp-No.
031700     move     Ws-Ed-Field (2)   to Emp-Last-Name.
031800     move     Ws-Ed-Field (3)   to Emp-First-Name.
031900     move     Ws-Ed-Field (4)   to Emp-Birthday.
032000     move     Ws-Ed-Field (5)   to Emp-Address.
032100     move     Ws-Ed-Field (6)   to Emp-Phone-No.
032200     move     Ws-Ed-Field (7)   to Emp-Sss-No.
032300     move     Ws-Ed-Field (8)   to Emp-Philhealth-No.
032400     move     Ws-Ed-Field (9)   to Emp-Tin-No.
032500     move     Ws-Ed-Field (10)  to Emp-Pagibig-No.
032600     move     Ws-Ed-Field (11)  to Emp-Status.
032700     move     Ws-Ed-Field (12)  to Emp-Position.
032800     move     Ws-Ed-Field (13)  to Emp-Supervisor.
032900* 
033000     move     Ws-Ed-Field (14) to Wsm-Raw.
033100     perform  bb050-Parse-Money-Field thru bb050-Exit.
033200     move     Wsm-Result       to Emp-Basic-Salary.
033300     move     Ws-Ed-Field (15) to Wsm-Raw.
033400     perform  bb050-Parse-Money-Field thru bb050-Exit.
033500     move     Wsm-Result       to Emp-Rice-Subsidy.
033600     move     Ws-Ed-Field (16) to Wsm-Raw.
033700     perform  bb050-Parse-Money-Field thru bb050-Exit.
033800     move     Wsm-Result       to Emp-Phone-Allowance.
033900     move     Ws-Ed-Field (17) to Wsm-Raw.
034000     perform  bb050-Parse-Money-Field thru bb050-Exit.
034100     move     Wsm-Result       to Emp-Clothing-Allowance.
034200     move     Ws-Ed-Field (18) to Wsm-Raw.
034300     perform  bb050-Parse-Money-Field thru bb050-Exit.
034400     move     Wsm-Result       to Emp-Gross-Semi-Monthly.
034500     move     Ws-Ed-Field (19) to Wsm-Raw.
034600     perform  bb050-Parse-Money-Field thru bb050-Exit.
034700     move     Wsm-Result       to Emp-Hourly-Rate.
034800* 
034900 bb030-Exit.  exit section.
035000* 
035100 bb040-Add-Employee-To-Table          section.
035200* ********************************************
035300* 
035400     if       Emp-Table-Count < 2000
035500         add  1 to Emp-Table-Count
035600         set  Emp-Tbl-Ix to Emp-Table-Count
035700         move Emp-No             to Emp-Tbl-No (Emp-Tbl-Ix)
035800         move Emp-Last-Name       to Emp-Tbl-Last-Name (Emp-Tbl-Ix)
035900         move Emp-First-Name      to Emp-Tbl-First-Name (Emp-Tbl-Ix)
036000         move Emp-Rice-Subsidy    to Emp-Tbl-Rice (Emp-Tbl-Ix)
036100         move Emp-Phone-Allowance to Emp-Tbl-Phone-Allow (Emp-Tbl-Ix)
036200         move Emp-Clothing-Allowance
036300                                  to Emp-Tbl-Clothing (Emp-Tbl-Ix)
036400         move Emp-Hourly-Rate     to Emp-Tbl-Hourly-Rate (Emp-Tbl-Ix)
036500     end-if.
036600* 
036700 bb040-Exit.  exit section.
036800* 
036900 bb050-Parse-Money-Field          section.
037000* ****************************************
037100* 
037200*  Strips thousands-separator commas then splits on the decimal
037300*  point - no NUMVAL used, this shop parsed money fields by hand
037400*  long before that intrinsic existed.
037500* 
037600     inspect  Wsm-Raw replacing all "," by spaces.
037700     move     spaces to Wsm-Int-Part Wsm-Dec-Part.
037800     unstring Wsm-Raw delimited by "."
037900         into Wsm-Int-Part Wsm-Dec-Part.
038000     move     zero to Wsm-Int-Num Wsm-Dec-Num.
038100     if       Wsm-Int-Part (1:15) not = spaces
038200              move Wsm-Int-Part to Wsm-Int-Num.
038300     if       Wsm-Dec-Part not = spaces
038400              move Wsm-Dec-Part to Wsm-Dec-Num.
038500     compute  Wsm-Result = Wsm-Int-Num + (Wsm-Dec-Num / 100).
038600* 
038700 bb050-Exit.  exit section.
038800* 
038900 aa020-Process-Attendance          section.
039000* *****************************************
039100* 
039200*  One pass of the attendance file per employee loaded, filtering
039300*  on Atd-Emp-No, one employee's attendance lines at a time -
039400*  driven by this one batch step, no interactive per-employee call.
039500* 
039600     perform  cc020-Process-One-Employee thru cc020-Exit
039700              varying Emp-Tbl-Ix from 1 by 1
039800              until Emp-Tbl-Ix > Emp-Table-Count.
039900* 
040000 aa020-Exit.  exit section.
040100* 
040200 cc020-Process-One-Employee          section.
040300* ********************************************
040400* 
040500     move     zero to Wkt-Table-Count.
040600     open     input Employee-Attendance.
040700     move     "N" to Ws-Ea-Eof-Sw.
040800     move     zero to Ws-Ea-Line-No.
040900     perform  bb060-Read-Ea-Line thru bb060-Exit.
041000     perform  cc030-Attendance-Read-Loop thru cc030-Exit
041100              until Ws-Ea-Eof.
041200     close    Employee-Attendance.
041300     perform  bb090-Sort-Week-Table thru bb090-Exit.
041400     perform  bb100-Write-Weekly-Records thru bb100-Exit.
041500* 
041600 cc020-Exit.  exit section.
041700* 
041800 cc030-Attendance-Read-Loop          section.
041900* ********************************************
042000* 
042100     add      1 to Ws-Ea-Line-No.
042200     if       Ws-Ea-Line-No > 1
042300              perform bb070-Unstring-Ea-Line thru bb070-Exit
042400              if Ws-Ea-Field (1) = Emp-Tbl-No (Emp-Tbl-Ix)
042500                 perform bb080-Derive-And-Accumulate thru bb080-Exit
042600              end-if
042700     end-if.
042800     perform  bb060-Read-Ea-Line thru bb060-Exit.
042900* 
043000 cc030-Exit.  exit section.
043100* 
043200 bb060-Read-Ea-Line          section.
043300* **********************************
043400* 
043500     read     Employee-Attendance into Ea-Line
043600         at end move "Y" to Ws-Ea-Eof-Sw
043700     end-read.
043800* 
043900 bb060-Exit.  exit section.
044000* 
044100 bb070-Unstring-Ea-Line          section.
044200* **************************************
044300* 
044400     move     zero to Ws-Ea-Field-Count.
044500     unstring Ea-Line delimited by Tab-Char
044600         into Ws-Ea-Field (1) Ws-Ea-Field (2) Ws-Ea-Field (3)
044700              Ws-Ea-Field (4) Ws-Ea-Field (5) Ws-Ea-Field (6)
044800         tallying in Ws-Ea-Field-Count.
044900* 
045000 bb070-Exit.  exit section.
045100* 
045200 bb080-Derive-And-Accumulate          section.
045300* ********************************************
045400* 
045500     move     Ws-Ea-Field (1) to Atd-Emp-No.
045600     move     Ws-Ea-Field (2) to Atd-Last-Name.
045700     move     Ws-Ea-Field (3) to Atd-First-Name.
045800     move     Ws-Ea-Field (4) to Atd-Log-Date.
045900     move     Ws-Ea-Field (5) to Atd-Log-In-Time.
046000     move     Ws-Ea-Field (6) to Atd-Log-Out-Time.
046100* 
046200     call     "py045" using PY-Attendance-Record
046300                             PY-Time-Log-Work-Area.
046400* 
046500*  Find this week in the per-employee table, or add a new slot -
046600*  first TimeLog of a week also sets the name and period bounds.
046700* 
046800     set      Wkt-Tbl-Ix to 1.
046900     search    Wkt-Table-Entry
047000         at end perform bb110-Add-Week-Entry thru bb110-Exit
047100         when Wkt-Tbl-Week-No (Wkt-Tbl-Ix) = Tlw-Week-Number
047200              perform bb120-Update-Week-Entry thru bb120-Exit
047300     end-search.
047400* 
047500 bb080-Exit.  exit section.
047600* 
047700 bb110-Add-Week-Entry          section.
047800* ************************************
047900* 
048000     if       Wkt-Table-Count < 53
048100         add  1 to Wkt-Table-Count
048200         set  Wkt-Tbl-Ix to Wkt-Table-Count
048300         move Tlw-Week-Number    to Wkt-Tbl-Week-No (Wkt-Tbl-Ix)
048400         move Tlw-Log-Date       to Wkt-Tbl-Start (Wkt-Tbl-Ix)
048500         move Tlw-Log-Date       to Wkt-Tbl-End (Wkt-Tbl-Ix)
048600         move Tlw-Hours-Worked   to Wkt-Tbl-Hours (Wkt-Tbl-Ix)
048700         move Tlw-Overtime-Hours to Wkt-Tbl-Overtime (Wkt-Tbl-Ix)
048800     end-if.
048900* 
049000 bb110-Exit.  exit section.
049100* 
049200 bb120-Update-Week-Entry          section.
049300* ****************************************
049400* 
049500     if       Tlw-Log-Date < Wkt-Tbl-Start (Wkt-Tbl-Ix)
049600              move Tlw-Log-Date to Wkt-Tbl-Start (Wkt-Tbl-Ix).
049700     if       Tlw-Log-Date > Wkt-Tbl-End (Wkt-Tbl-Ix)
049800              move Tlw-Log-Date to Wkt-Tbl-End (Wkt-Tbl-Ix).
049900     add      Tlw-Hours-Worked   to Wkt-Tbl-Hours (Wkt-Tbl-Ix).
050000     add      Tlw-Overtime-Hours to Wkt-Tbl-Overtime (Wkt-Tbl-Ix).
050100* 
050200 bb120-Exit.  exit section.
050300* 
050400 bb090-Sort-Week-Table          section.
050500* **************************************
050600* 
050700*  Unordered as the weeks are first built - this shop's own
050800*  enhancement, an ordinary exchange sort ascending on week number
050900*  so the summary report comes out deterministic.
051000* 
051100     if       Wkt-Table-Count > 1
051200              perform dd010-Sort-Outer-Loop thru dd010-Exit
051300                      varying Wkt-Tbl-Ix from 1 by 1
051400                      until Wkt-Tbl-Ix > Wkt-Table-Count - 1.
051500* 
051600 bb090-Exit.  exit section.
051700* 
051800 dd010-Sort-Outer-Loop          section.
051900* **************************************
052000* 
052100     perform  dd020-Sort-Inner-Loop thru dd020-Exit
052200              varying Wkt-Tbl-Ix2 from Wkt-Tbl-Ix by 1
052300              until Wkt-Tbl-Ix2 > Wkt-Table-Count.
052400* 
052500 dd010-Exit.  exit section.
052600* 
052700 dd020-Sort-Inner-Loop          section.
052800* **************************************
052900* 
053000     if       Wkt-Tbl-Week-No (Wkt-Tbl-Ix2) <
053100              Wkt-Tbl-Week-No (Wkt-Tbl-Ix)
053200              move Wkt-Table-Entry (Wkt-Tbl-Ix) to Ws-Wkt-Swap-Hold
053300              move Wkt-Table-Entry (Wkt-Tbl-Ix2)
053400                   to Wkt-Table-Entry (Wkt-Tbl-Ix)
053500              move Ws-Wkt-Swap-Hold to Wkt-Table-Entry (Wkt-Tbl-Ix2)
053600     end-if.
053700* 
053800 dd020-Exit.  exit section.
053900* 
054000 bb100-Write-Weekly-Records          section.
054100* *******************************************
054200* 
054300     perform  dd030-Write-One-Week thru dd030-Exit
054400              varying Wkt-Tbl-Ix from 1 by 1
054500              until Wkt-Tbl-Ix > Wkt-Table-Count.
054600* 
054700 bb100-Exit.  exit section.
054800* 
054900 dd030-Write-One-Week          section.
055000* *************************************
055100* 
055200     move     Emp-Tbl-No (Emp-Tbl-Ix)        to Wt-Emp-No.
055300     move     Emp-Tbl-Last-Name (Emp-Tbl-Ix) to Wt-Last-Name.
055400     move     Emp-Tbl-First-Name (Emp-Tbl-Ix) to Wt-First-Name.
055500     move     Wkt-Tbl-Week-No (Wkt-Tbl-Ix)   to Wt-Week-No.
055600     move     Wkt-Tbl-Start (Wkt-Tbl-Ix)     to Wt-Period-Start.
055700     move     Wkt-Tbl-End (Wkt-Tbl-Ix)       to Wt-Period-End.
055800     move     Wkt-Tbl-Hours (Wkt-Tbl-Ix)     to Wt-Total-Hours.
055900     move     Wkt-Tbl-Overtime (Wkt-Tbl-Ix)  to Wt-Total-Overtime.
056000     write    Wt-Record.
056100     add      1 to Ws-Weeks-Written.
056200* 
056300 dd030-Exit.  exit section.
