000100 identification          division.
000200* ================================
000300* 
000400      program-id.          py210.
000500* **
000600*     Author.              V B Coen FBCS, FIDM, FIDPM, 30/10/1982.
000700*                          For Applewood Computers.
000800* **
000900*     Installation.        Applewood Computers Accounting System.
001000* **
001100*     Date-Written.        05/11/1987.
001200* **
001300*     Date-Compiled.
001400* **
001500*     Security.            Copyright (C) 1976-2026 & later, Vincent
001600*                          Bryan Coen.  Distributed under the GNU
001700*                          General Public License.  See the file
001800*                          COPYING for details.
001900* **
002000*     Remarks.             MotorPH Payroll - Government Contribution
002100*                          Calculator.  New small CALLed utility,
002200*                          built in the shape of this shop's own
002300*                          maps04/maps09 modules (one LINKAGE
002400*                          switch byte picks
002500*                          the routine, caller gets one amount
002600*                          back).  Covers all 4 statutory employee
002700*                          deductions MotorPH withholds - SSS,
002800*                          PhilHealth, Pag-IBIG and BIR withholding
002900*                          tax.  Called once per deduction per
003000*                          employee/week from py200.
003100* **
003200*     Version.             See Prog-Name in WS.
003300* **
003400*     Called Modules.      None.
003500* **
003600*     Called Procedures.   None.
003700* **
003800*     Files Used.          None - rate/bracket tables are all WS,
003900*                          loaded by VALUE clause, see wspystax,
004000*                          wspylwt, wspycalx, wspyded.
004100* **
004200*     Error or Warning Messages Used.
004300*                          None.  An unrecognised LK-Calc-Type or
004400*                          a gross that falls below every bracket
004500*                          returns zero, it does not abend.
004600* **
004700*     Program Specific.    Pag-IBIG and BIR withholding-tax rules
004800*                          are RECONSTRUCTED from agency rules,
004900*                          no worked example was on file for either.
005000*                          SSS and PhilHealth mirror the figures
005100*                          Payroll supplied exactly.
005200* **
005300*  Changes:
005400*  05/11/1987 vbc -        Created.
005500*  29/01/2009 vbc -        Migration to Open Cobol -> GnuCobol.
005600*  16/04/2024 vbc -        Copyright notice update superseding all
005700*                          previous notices.
005800*  19/09/2025 vbc - 3.3.00 Version update and builds reset.
005900*  02/02/2026 vbc - 1.0.00 Written fresh as py210 for MotorPH -
006000*                          SSS bracket lookup (bb010) and
006100*                          PhilHealth flat-rate calc (bb020).
006200*  04/02/2026 vbc -    .01 Added Pag-IBIG 2-tier calc (bb030) -
006300*                          RECONSTRUCTED, documented open decision.
006400*  07/02/2026 vbc -    .02 Added BIR withholding-tax bracket calc
006500*                          (bb040) - RECONSTRUCTED, applied to the
006600*                          weekly gross directly, no x4 normalising,
006700*                          unlike bb010/bb020/bb030.
006800*  11/02/2026 vbc -    .03 ROUNDED added to every COMPUTE that sets
006900*                          LK-Contribution-Amount, per the rounding
007000*                          rule in BUSINESS RULES.
007100*  10/08/2026 vbc -    .04 Ticket HR-2221.  The old CLASS test on
007200*                          SPECIAL-NAMES (Ws-Numeric-Class) was
007300*                          never used in an IF or EVALUATE anywhere
007400*                          in this module - replaced it with a
007500*                          class of the 4 valid LK-Calc-Type codes
007600*                          and wired aa000-Main to reject anything
007700*                          outside it before the dispatch, matching
007800*                          the "unrecognised type returns zero"
007900*                          rule already in Error or Warning Messages
008000*                          above.  Comment over Ws-Amount-Edit also
008100*                          corrected - it blamed a job-control
008200*                          switch this program never had.
008300* **
008400* *************************************************************************
008500*  Copyright Notice.
008600*  ****************
008700* 
008800*  These files and programs are part of the Applewood Computers Accounting
008900*  System and is copyright (c) Vincent B Coen. 1976-2026 and later.
009000* 
009100*  This program is now free software; you can redistribute it and/or modify it
009200*  under the terms of the GNU General Public License as published by the
009300*  Free Software Foundation; version 3 and later as revised for personal
009400*  usage only and that includes for use within a business but without
009500*  repackaging or for Resale in any way.
009600* 
009700*  ACAS is distributed in the hope that it will be useful, but WITHOUT
009800*  ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
009900*  FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
010000*  for more details.
010100* 
010200* *************************************************************************
010300* 
010400 environment              division.
010500* ================================
010600*
010700 configuration            section.
010800 special-names.
010900     class        Ws-Calc-Type-Class is "SPHW".
011000*
011100 input-output             section.
011200 file-control.
011300* 
011400 data                     division.
011500* ================================
011600* 
011700 file section.
011800* 
011900 working-storage          section.
012000* --------------------------------
012100* 
012200 77  Prog-Name                 pic x(15) value "PY210 (1.0.04)".
012300* 
012400 01  Ws-Calc-Fields.
012500     03  Ws-Gross-Monthly      pic s9(7)v99  comp-3.
012600     03  Ws-Pib-Base           pic s9(5)v99  comp-3.
012700     03  filler                pic x(6).
012800* 
012900*  Display-money view of Ws-Gross-Monthly, for an abend dump -
013000*  lets a reader see the amount about to go back to py200 as
013100*  ordinary edited money instead of packed decimal.
013200* 
013300 01  Ws-Amount-Edit redefines Ws-Calc-Fields.
013400     03  Ws-Amount-Edit-Line   pic z(6)9.99.
013500     03  filler                pic x(7).
013600* 
013700 copy  "wspystax.cob".
013800 copy  "wspylwt.cob".
013900 copy  "wspycalx.cob".
014000 copy  "wspyded.cob".
014100* 
014200 linkage                  section.
014300* =================================
014400* 
014500* *********
014600*  PY210  *
014700* *********
014800* 
014900 01  LK-Contribution-Parms.
015000     03  LK-Calc-Type           pic x.
015100         88  LK-Calc-Sss                value "S".
015200         88  LK-Calc-Philhealth         value "P".
015300         88  LK-Calc-Pagibig            value "H".
015400         88  LK-Calc-Wht                value "W".
015500     03  LK-Gross-Weekly-Pay    pic s9(7)v99.
015600     03  LK-Contribution-Amount pic s9(7)v99.
015700* 
015800 procedure division using LK-Contribution-Parms.
015900* ===============================================
016000* 
016100 aa000-Main                  section.
016200* **********************************
016300* 
016400     move     zero to LK-Contribution-Amount.
016500     if       LK-Calc-Type is not Ws-Calc-Type-Class
016600              go to aa999-Return.
016700     if       LK-Calc-Sss          go to bb010-Calculate-Sss.
016800     if       LK-Calc-Philhealth   go to bb020-Calculate-Philhealth.
016900     if       LK-Calc-Pagibig      go to bb030-Calculate-Pagibig.
017000     if       LK-Calc-Wht          go to bb040-Calculate-Wht.
017100     go       to aa999-Return.
017200* 
017300 aa000-Exit.  exit section.
017400* 
017500 bb010-Calculate-Sss          section.
017600* ************************************
017700* 
017800*  Weekly gross is scaled to a monthly equivalent by a flat x4 -
017900*  not x52/12 - then looked up in the 16-row bracket
018000*  table.  A gross below every bracket (cannot occur with Min
018100*  starting at zero, kept here anyway as a safety fall-through)
018200*  leaves the amount at zero.
018300* 
018400     compute  Ws-Gross-Monthly =
018500                  LK-Gross-Weekly-Pay * Ded-Sss-Monthly-Factor.
018600     set      Sss-Ix to 1.
018700     search   Sss-Bracket
018800         at end
018900              move zero to LK-Contribution-Amount
019000         when Ws-Gross-Monthly >= Sss-Min (Sss-Ix)
019100              and Ws-Gross-Monthly <= Sss-Max (Sss-Ix)
019200              move Sss-Employee-Share (Sss-Ix)
019300                   to LK-Contribution-Amount
019400     end-search.
019500     go       to aa999-Return.
019600* 
019700 bb010-Exit.  exit section.
019800* 
019900 bb020-Calculate-Philhealth          section.
020000* *******************************************
020100* 
020200*  Total-Contribution = Gross-Monthly x 5%, floored at 400.00 and
020300*  capped at 5000.00, employee pays half.
020400* 
020500     compute  Ws-Gross-Monthly =
020600                  LK-Gross-Weekly-Pay * Ded-Sss-Monthly-Factor.
020700     compute  Ws-Gross-Monthly rounded =
020800                  Ws-Gross-Monthly * Ded-Philhealth-Rate.
020900     if       Ws-Gross-Monthly < Ded-Philhealth-Floor
021000              move Ded-Philhealth-Floor to Ws-Gross-Monthly.
021100     if       Ws-Gross-Monthly > Ded-Philhealth-Cap
021200              move Ded-Philhealth-Cap   to Ws-Gross-Monthly.
021300     compute  LK-Contribution-Amount rounded =
021400                  Ws-Gross-Monthly / 2.
021500     go       to aa999-Return.
021600* 
021700 bb020-Exit.  exit section.
021800* 
021900 bb030-Calculate-Pagibig          section.
022000* ****************************************
022100* 
022200*  RECONSTRUCTED (no worked example was on file) - 1% of gross up to and
022300*  including 1500.00 monthly, 2% above that, contribution base
022400*  capped at 5000.00 before the rate is applied so the 2% tier
022500*  never returns more than 100.00.
022600* 
022700     compute  Ws-Gross-Monthly =
022800                  LK-Gross-Weekly-Pay * Ded-Pib-Monthly-Factor.
022900     if       Ws-Gross-Monthly <= Pib-Ceiling (1)
023000              set Pib-Ix to 1
023100     else
023200              set Pib-Ix to 2
023300     end-if.
023400     move     Ws-Gross-Monthly to Ws-Pib-Base.
023500     if       Ws-Pib-Base > Pib-Contribution-Cap
023600              move Pib-Contribution-Cap to Ws-Pib-Base.
023700     compute  LK-Contribution-Amount rounded =
023800                  Ws-Pib-Base * Pib-Rate (Pib-Ix).
023900     go       to aa999-Return.
024000* 
024100 bb030-Exit.  exit section.
024200* 
024300 bb040-Calculate-Wht          section.
024400* ************************************
024500* 
024600*  RECONSTRUCTED (no worked example was on file) - graduated 2023 BIR
024700*  semi-monthly-equivalent table, applied straight to the weekly
024800*  gross with no period normalising (unlike bb010/bb020/bb030,
024900*  this is deliberate - BIR withholding tax is computed straight
025000*  off the weekly gross, full stop).
025100* 
025200     set      Bir-Ix to 1.
025300     search   Bir-Bracket
025400         at end
025500              move zero to LK-Contribution-Amount
025600         when LK-Gross-Weekly-Pay >= Bir-Over (Bir-Ix)
025700              and LK-Gross-Weekly-Pay < Bir-Not-Over (Bir-Ix)
025800              compute LK-Contribution-Amount rounded =
025900                          Bir-Base-Tax (Bir-Ix) +
026000                          (LK-Gross-Weekly-Pay - Bir-Over (Bir-Ix))
026100                          * Bir-Rate-On-Excess (Bir-Ix)
026200     end-search.
026300     go       to aa999-Return.
026400* 
026500 bb040-Exit.  exit section.
026600* 
026700 aa999-Return.
026800     goback.
