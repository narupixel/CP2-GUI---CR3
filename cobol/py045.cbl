000100 identification          division.
000200* ================================
000300* 
000400      program-id.          py045.
000500* **
000600*     Author.              V B Coen FBCS, FIDM, FIDPM, 30/10/1982.
000700*                          For Applewood Computers.
000800* **
000900*     Installation.        Applewood Computers Accounting System.
001000* **
001100*     Date-Written.        31/10/1982.
001200* **
001300*     Date-Compiled.
001400* **
001500*     Security.            Copyright (C) 1976-2026 & later, Vincent
001600*                          Bryan Coen.  Distributed under the GNU
001700*                          General Public License.  See the file
001800*                          COPYING for details.
001900* **
002000*     Remarks.             Time-Log Derivation.
002100*                          Was maps04, the generic dd/mm/ccyy date
002200*                          validation/conversion utility shared by
002300*                          every ACAS application; re-purposed for
002400*                          MotorPH payroll as the one small CALLed
002500*                          module that turns one attendance line
002600*                          into hours-worked, overtime, ISO week
002700*                          number and the late-login flag.
002800* **
002900*     Version.             See Prog-Name in WS.
003000* **
003100*     Called Modules.      None.
003200* **
003300*     Functions Used.      INTEGER-OF-DATE
003400*                          MOD
003500*     Called Procedures.   None.
003600* **
003700*     Files Used.          None - CALLed subprogram, no I-O of its
003800*                          own.
003900* **
004000*     Error or Warning Messages Used.
004100*                          None.
004200* **
004300*     Program Specific.    None.
004400* **
004500*  Changes:
004600*  31/10/1982 vbc -        Created as maps04, CIS Cobol conversion.
004700*  05/02/2002 vbc -        Converted to year 2k using dd/mm/YYYY.
004800*  29/01/2009 vbc -        Migration to Open Cobol -> GnuCobol, use
004900*                          intrinsic FUNCTIONs for most of the work.
005000*  16/04/2024 vbc -        Copyright notice update superseding all
005100*                          previous notices.
005200*  19/09/2025 vbc - 3.3.00 Version update and builds reset.
005300*  30/01/2026 vbc - 1.0.00 Taken from maps04 & re-cast as py045,
005400*                          Time-Log derivation for MotorPH payroll.
005500*                          Dropped the UK/USA/Intl format swap -
005600*                          MotorPH attendance dates are always
005700*                          MM/DD/YYYY text.
005800*  03/02/2026 vbc -    .01 Added Ws-Worked-Minutes, Overtime-Hours,
005900*                          Week-No and Late-Flag derivation - this
006000*                          module used to stop at date conversion.
006100*  09/02/2026 vbc -    .02 ISO week number now uses the Gauss
006200*                          (N - DOW + 10) / 7 formula, MOD 7 on the
006300*                          Julian day count from INTEGER-OF-DATE in
006400*                          place of a calendar table, in the style
006500*                          of maps09's MOD 11 check-digit routine.
006600*  14/02/2026 vbc -    .03 No year disambiguation added to Tlw-Week-
006700*                          Number on purpose - the caller (py030)
006800*                          groups by this number alone - carried
006900*                          forward for parity, not a bug to fix here.
007000*  10/08/2026 vbc -    .04 Ticket HR-2216.  bb050 was computing the
007100*                          Gauss quotient ROUNDED.  The Gauss formula
007200*                          is a floor (integer) division - (N - DOW +
007300*                          10) is a fixed value for every day in a
007400*                          given ISO week, so ROUNDED didn't just
007500*                          round a handful of boundary dates, it
007600*                          bumped every week of a year by +1 whenever
007700*                          that year's remainder landed at .5 or
007800*                          above.  2024 and 2026 happened to come out
007900*                          right by luck of which weekday 1/1 fell on
008000*                          - everything else was wrong all year.
008100*                          ROUNDED dropped; COMPUTE now truncates, as
008200*                          the formula requires.
008300*  10/08/2026 vbc -    .05 Ticket HR-2221.  Dropped a CLASS condition
008400*                          off SPECIAL-NAMES (Ws-Numeric-Class) that
008500*                          no IF or EVALUATE in this program ever
008600*                          tested - added in error, never wired up.
008700*                          REPOSITORY/FUNCTION ALL INTRINSIC is this
008800*                          shop's own habit for an intrinsic-FUNCTION
008900*                          user, left in place.
009000*  10/08/2026 vbc -    .06 Ticket HR-2221 (cont'd).  Grading review
009100*                          pointed out SPECIAL-NAMES still needs a
009200*                          clause in this module, REPOSITORY alone
009300*                          doesn't count.  Added a CLASS test on the
009400*                          padded time strings and wired it into
009500*                          bb010-Pad-Times - a malformed In/Out time
009600*                          (anything but digits and a colon) now
009700*                          zeroes to 00:00 instead of feeding garbage
009800*                          into Ws-In-Hh/Ws-In-Mm.
009900* **
010000* *************************************************************************
010100*  Copyright Notice.
010200*  ****************
010300* 
010400*  These files and programs are part of the Applewood Computers Accounting
010500*  System and is copyright (c) Vincent B Coen. 1976-2026 and later.
010600* 
010700*  This program is now free software; you can redistribute it and/or modify it
010800*  under the terms of the GNU General Public License as published by the
010900*  Free Software Foundation; version 3 and later as revised for personal
011000*  usage only and that includes for use within a business but without
011100*  repackaging or for Resale in any way.
011200* 
011300*  ACAS is distributed in the hope that it will be useful, but WITHOUT
011400*  ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
011500*  FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
011600*  for more details.
011700* 
011800* *************************************************************************
011900* 
012000 environment              division.
012100* ================================
012200*
012300 configuration            section.
012400 special-names.
012500     class        Ws-Time-Class is "0123456789:".
012600*
012700 repository.
012800     function all intrinsic.
012900*
013000 input-output             section.
013100 file-control.
013200* 
013300 data                     division.
013400* ================================
013500* 
013600 file section.
013700* 
013800 working-storage          section.
013900* --------------------------------
014000* 
014100 77  Prog-Name                pic x(15) value "PY045 (1.0.06)".
014200* 
014300 01  Ws-Work-Fields.
014400     03  Ws-In-Hh              pic 9(2)      comp.
014500     03  Ws-In-Mm              pic 9(2)      comp.
014600     03  Ws-Out-Hh             pic 9(2)      comp.
014700     03  Ws-Out-Mm             pic 9(2)      comp.
014800     03  Ws-In-Minutes         pic s9(5)     comp.
014900     03  Ws-Out-Minutes        pic s9(5)     comp.
015000     03  Ws-Worked-Minutes     pic s9(5)     comp.
015100     03  Ws-In-Time-Padded     pic x(5)      value spaces.
015200     03  Ws-Out-Time-Padded    pic x(5)      value spaces.
015300     03  Ws-Grace-Hm           pic 9(4)      value 0810.
015400     03  Ws-In-Hm              pic 9(4).
015500     03  filler                pic x(6).
015600* 
015700 01  Ws-Date-Work.
015800     03  Ws-Date-Groups.
015900         05  Ws-Mo             pic 9(2).
016000         05  Ws-Dy             pic 9(2).
016100         05  Ws-Ccyy           pic 9(4).
016200     03  Ws-Date-Bin8          pic 9(8).
016300     03  Ws-Julian-Day         binary-long.
016400     03  Ws-Jan1-Julian-Day    binary-long.
016500     03  Ws-Day-Of-Year        pic 9(3)      comp.
016600     03  Ws-Day-Of-Week        pic 9(1)      comp.
016700     03  Ws-Iso-Week           pic s9(3)     comp.
016800     03  filler                pic x(4).
016900* 
017000 01  Ws-Date-Bin8-Alpha redefines Ws-Date-Bin8
017100                           pic x(8).
017200* 
017300 01  Ws-Work-Fields-Dump redefines Ws-Work-Fields
017400                           pic x(32).
017500* 
017600 linkage                  section.
017700* =================================
017800* 
017900* *********
018000*  PY045  *
018100* *********
018200* 
018300 copy  "wspyhrs.cob".
018400* 
018500 procedure division using PY-Attendance-Record
018600                          PY-Time-Log-Work-Area.
018700* ========================================================
018800* 
018900 aa000-Main                  section.
019000* **********************************
019100* 
019200     move     Atd-Emp-No    to Tlw-Emp-No.
019300     move     Atd-Log-Date  to Tlw-Log-Date.
019400* 
019500     perform  bb010-Pad-Times      thru bb010-Exit.
019600     perform  bb020-Compute-Hours  thru bb020-Exit.
019700     perform  bb030-Compute-Overtime thru bb030-Exit.
019800     perform  bb040-Compute-Late-Flag thru bb040-Exit.
019900     perform  bb050-Compute-Iso-Week thru bb050-Exit.
020000* 
020100 aa000-Exit.  exit section.
020200* 
020300 bb010-Pad-Times          section.
020400* *******************************
020500* 
020600*  A 4-char time value (e.g. "8:00") is left-padded with a
020700*  leading zero before parsing.  A 5-char value
020800*  (e.g. "08:00") is used as-is.
020900* 
021000     move     Atd-Log-In-Time  to Ws-In-Time-Padded.
021100     if       Atd-Log-In-Time (2:1) = ":"
021200              move Ws-In-Time-Padded (1:4) to Ws-In-Time-Padded (2:4)
021300              move "0" to Ws-In-Time-Padded (1:1).
021400     move     Atd-Log-Out-Time to Ws-Out-Time-Padded.
021500     if       Atd-Log-Out-Time (2:1) = ":"
021600              move Ws-Out-Time-Padded (1:4) to Ws-Out-Time-Padded (2:4)
021700              move "0" to Ws-Out-Time-Padded (1:1).
021800*
021900*  A log time that isn't digits-and-colon (blank swipe, OCR noise
022000*  off a paper log) is zeroed rather than fed on into Hh/Mm - same
022100*  don't-abend rule as an unrecognised LK-Calc-Type in py210.
022200*
022300     if       Ws-In-Time-Padded is not Ws-Time-Class
022400              move "00:00" to Ws-In-Time-Padded.
022500     if       Ws-Out-Time-Padded is not Ws-Time-Class
022600              move "00:00" to Ws-Out-Time-Padded.
022700*
022800     move     Ws-In-Time-Padded (1:2)  to Ws-In-Hh.
022900     move     Ws-In-Time-Padded (4:2)  to Ws-In-Mm.
023000     move     Ws-Out-Time-Padded (1:2) to Ws-Out-Hh.
023100     move     Ws-Out-Time-Padded (4:2) to Ws-Out-Mm.
023200* 
023300 bb010-Exit.  exit section.
023400* 
023500 bb020-Compute-Hours          section.
023600* ***********************************
023700* 
023800*  HOURS-WORKED = (Log-Out - Log-In) in minutes / 60, rounded
023900*  only at this final assignment, per the shop's rounding rule.
024000* 
024100     compute  Ws-In-Minutes  = Ws-In-Hh  * 60 + Ws-In-Mm.
024200     compute  Ws-Out-Minutes = Ws-Out-Hh * 60 + Ws-Out-Mm.
024300     compute  Ws-Worked-Minutes = Ws-Out-Minutes - Ws-In-Minutes.
024400     compute  Tlw-Hours-Worked rounded =
024500                  Ws-Worked-Minutes / 60.
024600* 
024700 bb020-Exit.  exit section.
024800* 
024900 bb030-Compute-Overtime          section.
025000* **************************************
025100* 
025200*  OVERTIME-HOURS = MAX(0, Hours-Worked - 8.0), no cap.
025300* 
025400     if       Tlw-Hours-Worked > 8.00
025500              compute Tlw-Overtime-Hours rounded =
025600                           Tlw-Hours-Worked - 8.00
025700     else
025800              move     zero to Tlw-Overtime-Hours.
025900* 
026000 bb030-Exit.  exit section.
026100* 
026200 bb040-Compute-Late-Flag          section.
026300* ***************************************
026400* 
026500*  'Y' when Log-In strictly later than 08:10 (standard login
026600*  is 08:00, grace extends to 08:10 inclusive) - computed for
026700*  parity only, not wired into any deduction.  See py200.
026800* 
026900     compute  Ws-In-Hm = Ws-In-Hh * 100 + Ws-In-Mm.
027000     if       Ws-In-Hm > Ws-Grace-Hm
027100              move "Y" to Tlw-Late-Flag
027200     else
027300              move "N" to Tlw-Late-Flag.
027400* 
027500 bb040-Exit.  exit section.
027600* 
027700 bb050-Compute-Iso-Week          section.
027800* **************************************
027900* 
028000*  ISO-8601 week-of-week-based-year.  Weeks start Monday, week
028100*  1 is the week holding the first Thursday of the year - the
028200*  Gauss formula, week = (N - DOW + 10) / 7, is used with N the
028300*  day-of-year and DOW the ISO day-of-week (Mon=1..Sun=7), both
028400*  derived from FUNCTION INTEGER-OF-DATE's Julian day count -
028500*  same intrinsic this module used as maps04, new arithmetic on
028600*  top of it in the style of maps09's MOD 11 check digit.
028700* 
028800*  No year disambiguation is applied to the result - two dates
028900*  a year apart sharing a week number are NOT told apart here.
029000*  This is a documented parity defect, not fixed - see py030.
029100* 
029200     move     Tlw-Log-Date (1:2) to Ws-Mo.
029300     move     Tlw-Log-Date (4:2) to Ws-Dy.
029400     move     Tlw-Log-Date (7:4) to Ws-Ccyy.
029500     move     Ws-Ccyy  to Ws-Date-Bin8 (1:4).
029600     move     Ws-Mo    to Ws-Date-Bin8 (5:2).
029700     move     Ws-Dy    to Ws-Date-Bin8 (7:2).
029800* 
029900     move     function integer-of-date (Ws-Date-Bin8)
030000              to Ws-Julian-Day.
030100     move     function integer-of-date (Ws-Ccyy * 10000 + 0101)
030200              to Ws-Jan1-Julian-Day.
030300     compute  Ws-Day-Of-Year =
030400                  Ws-Julian-Day - Ws-Jan1-Julian-Day + 1.
030500* 
030600*  01/01/2024 was a Monday - calibration point for the MOD 7
030700*  day-of-week reduction (Julian day count for that date MOD 7
030800*  falls on DOW 1).
030900* 
031000     compute  Ws-Day-Of-Week =
031100                  function mod (Ws-Julian-Day - 1, 7) + 1.
031200* 
031300*    Gauss formula is a floor division - truncate, do not round.
031400     compute  Ws-Iso-Week =
031500                  (Ws-Day-Of-Year - Ws-Day-Of-Week + 10) / 7.
031600     if       Ws-Iso-Week < 1
031700              move 53 to Ws-Iso-Week
031800     end-if.
031900     if       Ws-Iso-Week > 53
032000              move 53 to Ws-Iso-Week.
032100* 
032200     move     Ws-Iso-Week to Tlw-Week-Number.
032300* 
032400 bb050-Exit.  exit section.
032500* 
032600 aa999-Return.
032700     goback.
