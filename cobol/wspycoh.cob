000100* *******************************************
000200*                                           *
000300*   Record Definition For Payroll Run       *
000400*        Grand-Totals (Company History)     *
000500*      Accumulated across every employee/   *
000600*      week block produced by one py200 run *
000700*      - no earlier system this shop ran   *
000800*      kept anything like it - this is the  *
000900*      batch control-total                   *
001000*      enhancement, a run-level addition    *
001100* *******************************************
001200*   Record size 64 bytes.
001300* 
001400*  30/10/25 vbc - Created as PY-Comp-Hist-Record (US QTD/YTD 27-
001500*                 field accumulator block, occurs 5/3/4/12 tax
001600*                 and units tables).
001700*  22/01/26 vbc - Gutted down to the 6 money totals + 2 hours
001800*                 totals + 1 record counter this system needs.
001900*                 No QTD/YTD concept survives - one batch run,
002000*                 one set of totals, reset each run.
002100* 
002200 01  PY-Run-Totals-Record.
002300     03  Rtl-Blocks-Written       pic 9(5)     comp.
002400     03  Rtl-Total-Gross          pic s9(9)v99 comp-3.
002500     03  Rtl-Total-Pagibig        pic s9(9)v99 comp-3.
002600     03  Rtl-Total-Philhealth     pic s9(9)v99 comp-3.
002700     03  Rtl-Total-Sss            pic s9(9)v99 comp-3.
002800     03  Rtl-Total-Wht            pic s9(9)v99 comp-3.
002900     03  Rtl-Total-Deductions     pic s9(9)v99 comp-3.
003000     03  Rtl-Total-Net            pic s9(9)v99 comp-3.
003100     03  Rtl-Total-Hours          pic s9(6)v99 comp-3.
003200     03  Rtl-Total-Overtime       pic s9(6)v99 comp-3.
003300     03  filler                   pic x(6).
