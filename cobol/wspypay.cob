000100* *******************************************
000200*                                           *
000300*   Record Definition For MotorPH Weekly    *
000400*     Totals Work File (py030 -> py200)     *
000500*      Uses Wt-Emp-No + Wt-Week-No as key   *
000600* *******************************************
000700*   File size 68 bytes.
000800*
000900*   Intermediate sequential work file, one record per employee
001000*   per ISO week present in the attendance file - not a file in
001100*   the original payroll design - added here purely to give
001200*   py030 and py200 a clean hand-off between job steps.  Both
001300*   programs' FDs COPY this one layout instead of each hand-
001400*   carrying its own - one shape, one place to change it.
001500*
001600*  29/10/25 vbc - Created from old wspypay.cob (pay/header stub).
001700*  15/12/25 vbc - Re-cast to carry weekly hours/overtime totals
001800*                 instead of a GL pay-line (no GL in this system).
001900*  22/12/25 vbc - Added Wt-Period-Start/End, dropped Pay-Amt -
002000*                 net/gross are now computed in py200, not here.
002100*  10/08/26 vbc - Ticket HR-2219.  This record carried Wkt- names
002200*                 of its own and was never COPYd by either program
002300*                 - both py030 and py200 had quietly grown their
002400*                 own identical inline Wt-Record instead, so this
002500*                 layout was dead weight.  Renamed to the Wt- names
002600*                 already in use and wired into both FDs by COPY;
002700*                 the unused header record (never written or read
002800*                 by either program) dropped outright.  The in-
002900*                 memory per-employee week table moved out to
003000*                 wspywkt.cob - a file record and a working-storage
003100*                 table don't belong under the same 01 any more
003200*                 than they did before, now they're not pretending
003300*                 to.
003400*
003500 01  Wt-Record.
003600     03  Wt-Emp-No                pic x(10).
003700     03  Wt-Last-Name             pic x(30).
003800     03  Wt-First-Name            pic x(30).
003900     03  Wt-Week-No               pic 9(2).
004000     03  Wt-Period-Start          pic x(10).
004100     03  Wt-Period-End            pic x(10).
004200     03  Wt-Total-Hours           pic s9(4)v99  comp-3.
004300     03  Wt-Total-Overtime        pic s9(4)v99  comp-3.
004400     03  filler                   pic x(8).
