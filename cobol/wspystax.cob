000100* *******************************************
000200*                                           *
000300*   3 tables (Stax/Lwt/Swt) used to each    *
000400*     hold one agency's bracket table -     *
000500*     this copy now carries the SSS table   *
000600*     only, the other two agencies this     *
000700*     shop priced for (SWT/LWT) don't exist *
000800*     for a Philippine payroll - see wslwt  *
000900*                                           *
001000*   Record-Definition For SSS Contribution  *
001100*        Bracket Table                     *
001200*                                           *
001300*      Working storage, loaded by VALUE     *
001400*      clause - 2023 sample table, not the  *
001500*      full official SSS schedule           *
001600* *******************************************
001700*   Table size 16 brackets x 3 amounts.
001800* 
001900*  30/10/2025 vbc - Created as PY-State-Tax-Record (US SWT/LWT).
002000*  18/01/2026 vbc - Gutted for MotorPH - dropped the 5-agency
002100*                   occurs block, now one 16-row SSS bracket
002200*                   table, Min/Max/Employee-Share.
002300*  02/02/2026 vbc - Top bracket Max left at 9999999.99 (open
002400*                   ended) so the lookup never falls through.
002500*  11/02/2026 vbc - Bracket values were sitting in a comment
002600*                   only - old loader line never ran.  Filled
002700*                   the table the way this shop has always
002800*                   loaded WS rate tables - one VALUE'd row of
002900*                   filler elementary items, REDEFINES'd as the
003000*                   OCCURS table the programs actually address.
003100* 
003200 01  PY-SSS-Bracket-Values.
003300     03  filler  pic 9(7)v99 comp-3 value 0.
003400     03  filler  pic 9(7)v99 comp-3 value 3249.99.
003500     03  filler  pic 9(5)v99 comp-3 value 135.00.
003600     03  filler  pic 9(7)v99 comp-3 value 3250.00.
003700     03  filler  pic 9(7)v99 comp-3 value 3749.99.
003800     03  filler  pic 9(5)v99 comp-3 value 157.50.
003900     03  filler  pic 9(7)v99 comp-3 value 3750.00.
004000     03  filler  pic 9(7)v99 comp-3 value 4249.99.
004100     03  filler  pic 9(5)v99 comp-3 value 180.00.
004200     03  filler  pic 9(7)v99 comp-3 value 4250.00.
004300     03  filler  pic 9(7)v99 comp-3 value 4749.99.
004400     03  filler  pic 9(5)v99 comp-3 value 202.50.
004500     03  filler  pic 9(7)v99 comp-3 value 4750.00.
004600     03  filler  pic 9(7)v99 comp-3 value 5249.99.
004700     03  filler  pic 9(5)v99 comp-3 value 225.00.
004800     03  filler  pic 9(7)v99 comp-3 value 5250.00.
004900     03  filler  pic 9(7)v99 comp-3 value 5749.99.
005000     03  filler  pic 9(5)v99 comp-3 value 247.50.
005100     03  filler  pic 9(7)v99 comp-3 value 5750.00.
005200     03  filler  pic 9(7)v99 comp-3 value 6249.99.
005300     03  filler  pic 9(5)v99 comp-3 value 270.00.
005400     03  filler  pic 9(7)v99 comp-3 value 6250.00.
005500     03  filler  pic 9(7)v99 comp-3 value 6749.99.
005600     03  filler  pic 9(5)v99 comp-3 value 292.50.
005700     03  filler  pic 9(7)v99 comp-3 value 6750.00.
005800     03  filler  pic 9(7)v99 comp-3 value 7249.99.
005900     03  filler  pic 9(5)v99 comp-3 value 315.00.
006000     03  filler  pic 9(7)v99 comp-3 value 7250.00.
006100     03  filler  pic 9(7)v99 comp-3 value 7749.99.
006200     03  filler  pic 9(5)v99 comp-3 value 337.50.
006300     03  filler  pic 9(7)v99 comp-3 value 7750.00.
006400     03  filler  pic 9(7)v99 comp-3 value 8249.99.
006500     03  filler  pic 9(5)v99 comp-3 value 360.00.
006600     03  filler  pic 9(7)v99 comp-3 value 8250.00.
006700     03  filler  pic 9(7)v99 comp-3 value 8749.99.
006800     03  filler  pic 9(5)v99 comp-3 value 382.50.
006900     03  filler  pic 9(7)v99 comp-3 value 8750.00.
007000     03  filler  pic 9(7)v99 comp-3 value 9249.99.
007100     03  filler  pic 9(5)v99 comp-3 value 405.00.
007200     03  filler  pic 9(7)v99 comp-3 value 9250.00.
007300     03  filler  pic 9(7)v99 comp-3 value 9749.99.
007400     03  filler  pic 9(5)v99 comp-3 value 427.50.
007500     03  filler  pic 9(7)v99 comp-3 value 9750.00.
007600     03  filler  pic 9(7)v99 comp-3 value 10249.99.
007700     03  filler  pic 9(5)v99 comp-3 value 450.00.
007800     03  filler  pic 9(7)v99 comp-3 value 10250.00.
007900     03  filler  pic 9(7)v99 comp-3 value 9999999.99.
008000     03  filler  pic 9(5)v99 comp-3 value 472.50.
008100     03  filler  pic x(8)   value spaces.
008200* 
008300 01  PY-SSS-Bracket-Table redefines PY-SSS-Bracket-Values.
008400     03  Sss-Bracket             occurs 16 times
008500                                 indexed by Sss-Ix.
008600         05  Sss-Min             pic 9(7)v99  comp-3.
008700         05  Sss-Max             pic 9(7)v99  comp-3.
008800         05  Sss-Employee-Share  pic 9(5)v99  comp-3.
008900     03  filler                  pic x(8).
009000* 
009100*  Redefinition used only by py920-style maintenance jobs (not
009200*  in this system) to dump the table as one flat money string -
009300*  kept for the shop's usual "add a display view" habit.
009400* 
009500 01  PY-SSS-Bracket-Display redefines PY-SSS-Bracket-Values.
009600     03  filler                  pic x(16).
009700     03  Sss-Dump-Line           pic x(512).
009800
