000100* *******************************************
000200*                                           *
000300*   In-Memory Table For MotorPH Weekly      *
000400*     Hours/Overtime Aggregation (py030)    *
000500*    Built by bb080/bb090 in py030, written  *
000600*    out by bb100 as Weekly-Totals-Work recs *
000700* *******************************************
000800*   One entry per ISO week actually present in an employee's
000900*   attendance lines - built and re-sorted in working storage
001000*   before each employee's weeks are written to the work file,
001100*   so the write-out comes out week-ascending regardless of the
001200*   order the attendance lines arrived in.
001300*
001400*  02/12/25 vbc - Created inside wspypay.cob so py030 and py200
001500*                 could both COPY one table shape.
001600*  10/08/26 vbc - Ticket HR-2219.  Split out of wspypay.cob into
001700*                 its own copybook - this table is a working-
001800*                 storage aggregation area, not part of the
001900*                 Weekly-Totals-Work file record, and only py030
002000*                 ever COPYs it.
002100*
002200 01  PY-Weekly-Totals-Table-Ctl.
002300     03  Wkt-Table-Count          pic 9(2) comp value zero.
002400 01  PY-Weekly-Totals-Table.
002500     03  Wkt-Table-Entry          occurs 1 to 53 times
002600                                   depending on Wkt-Table-Count
002700                                   indexed by Wkt-Tbl-Ix.
002800         05  Wkt-Tbl-Week-No      pic 9(2).
002900         05  Wkt-Tbl-Start        pic x(10).
003000         05  Wkt-Tbl-End          pic x(10).
003100         05  Wkt-Tbl-Hours        pic s9(4)v99  comp-3.
003200         05  Wkt-Tbl-Overtime     pic s9(4)v99  comp-3.
003300     03  filler                   pic x(4).
