000100* *******************************************
000200*                                           *
000300*   Record Definition For MotorPH Daily     *
000400*       Attendance (Time-In/Out) File       *
000500*      Uses Atd-Emp-No + Atd-Log-Date       *
000600*           scanned, not indexed            *
000700* *******************************************
000800*   File size 72 bytes + filler.
000900* 
001000*   Source: "Employee Attendance Record.tsv", 1 header line
001100*   skipped, 6 tab-separated columns.  A 4-char time value
001200*   (e.g. "8:00") is left-padded with a leading zero by the
001300*   loader (py030 aa020) before it reaches Atd-Log-In-Time.
001400* 
001500*  28/10/25 vbc - Created from old wspyhrs.cob (hours txn stub).
001600*  11/12/25 vbc - Re-cast for MotorPH attendance TSV layout.
001700*  03/01/26 vbc - Added Tlw- derived work area (was computed
001800*                 and thrown away in py045, now kept per line
001900*                 so py030 can aggregate it into weekly totals).
002000*  14/01/26 vbc - Tlw-Late-Flag added - computed, not deducted,
002100*                 see py200's Remarks for the parity note.
002200* 
002300 01  PY-Attendance-Record.
002400     03  Atd-Emp-No               pic x(10).
002500     03  Atd-Last-Name            pic x(30).
002600     03  Atd-First-Name           pic x(30).
002700*    Log-Date text, MM/DD/YYYY.  Log-In/Out-Time text, H:MM or HH:MM.
002800     03  Atd-Log-Date             pic x(10).
002900     03  Atd-Log-In-Time          pic x(5).
003000     03  Atd-Log-Out-Time         pic x(5).
003100     03  filler                   pic x(12).
003200* 
003300*  Derived work area, one per attendance line - one day's worked
003400*  hours, overtime and late flag.  Built by py045, consumed by
003500*  py030's weekly control break.
003600* 
003700 01  PY-Time-Log-Work-Area.
003800     03  Tlw-Emp-No               pic x(10).
003900     03  Tlw-Log-Date             pic x(10).
004000     03  Tlw-Hours-Worked         pic s9(3)v99  comp-3.
004100     03  Tlw-Overtime-Hours       pic s9(3)v99  comp-3.
004200     03  Tlw-Week-Number          pic 9(2).
004300*    Y or N.
004400     03  Tlw-Late-Flag            pic x.
004500     03  filler                   pic x(3).
004600* 
004700*  Grouped view of the log-date text, used by py045 when it pulls
004800*  the date apart to feed FUNCTION INTEGER-OF-DATE.
004900* 
005000 01  PY-Time-Log-Date-Parts redefines PY-Time-Log-Work-Area.
005100     03  filler                   pic x(10).
005200     03  Tlp-Date-Groups.
005300         05  Tlp-Mo               pic xx.
005400         05  filler               pic x.
005500         05  Tlp-Dy               pic xx.
005600         05  filler               pic x.
005700         05  Tlp-Ccyy             pic x(4).
005800     03  filler                   pic x(8).
