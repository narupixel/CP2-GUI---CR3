000100* *******************************************
000200*                                           *
000300*   Record Definition For MotorPH Employee  *
000400*          Master File                      *
000500*      Uses Emp-No as key (linear scan -    *
000600*      no INDEXED organization available)   *
000700* *******************************************
000800*   File size 346 bytes + filler.
000900* 
001000*   Source: "Employee Details.tsv", 1 header line skipped,
001100*   19 tab-separated columns.  Fields 13-18 arrive with
001200*   thousands-separator commas stripped by the loader before
001300*   this record is populated (py030 aa010).
001400* 
001500*  29/10/25 vbc - Created from old wspyemp.cob (GL payroll stub).
001600*  05/11/25 vbc - Re-cast for MotorPH 19-column TSV master, Pinoy
001700*                 government-ID fields replace US SSN/state code.
001800*  19/11/25 vbc - Added Emp-Hourly-Rate, Emp-Gross-Semi, split out
001900*                 the 3 fixed allowances from one blob field.
002000*  02/12/25 vbc - Emp-Table-Count / Emp-Table occurs added so
002100*                 py030 and py200 can both COPY one table shape.
002200* 
002300 01  PY-Employee-Record.
002400     03  Emp-No                  pic x(10).
002500     03  Emp-Last-Name            pic x(30).
002600     03  Emp-First-Name           pic x(30).
002700     03  Emp-Birthday             pic x(10).
002800     03  Emp-Address              pic x(60).
002900     03  Emp-Phone-No             pic x(15).
003000     03  Emp-Sss-No                pic x(12).
003100     03  Emp-Philhealth-No         pic x(12).
003200     03  Emp-Tin-No                pic x(12).
003300     03  Emp-Pagibig-No            pic x(12).
003400     03  Emp-Status               pic x(20).
003500     03  Emp-Position             pic x(30).
003600     03  Emp-Supervisor            pic x(30).
003700     03  Emp-Basic-Salary         pic s9(7)v99.
003800     03  Emp-Rice-Subsidy         pic s9(5)v99.
003900     03  Emp-Phone-Allowance      pic s9(5)v99.
004000     03  Emp-Clothing-Allowance   pic s9(5)v99.
004100*    Loaded, not used by any surviving calc - parity only.
004200     03  Emp-Gross-Semi-Monthly   pic s9(7)v99.
004300     03  Emp-Hourly-Rate          pic s9(5)v99.
004400     03  filler                   pic x(11).
004500* 
004600*  Working copy with display-edited money for the report detail
004700*  lines, avoided a 2nd COMPUTE on the same field twice in py200.
004800* 
004900 01  PY-Employee-Money-Edit redefines PY-Employee-Record.
005000     03  filler                   pic x(259).
005100     03  Emp-Edit-Basic           pic z(6)9.99.
005200     03  filler                   pic x(31).
005300* 
005400*  In-memory master table, linear-scan keyed by Emp-No - no INDEXED
005500*  organisation in scope for this system, every lookup is a plain
005600*  table scan.
005700* 
005800 01  PY-Employee-Table-Ctl.
005900     03  Emp-Table-Count          pic 9(4) comp value zero.
006000 01  PY-Employee-Table.
006100     03  Emp-Table-Entry          occurs 1 to 2000 times
006200                                   depending on Emp-Table-Count
006300                                   indexed by Emp-Tbl-Ix.
006400         05  Emp-Tbl-No           pic x(10).
006500         05  Emp-Tbl-Last-Name    pic x(30).
006600         05  Emp-Tbl-First-Name   pic x(30).
006700         05  Emp-Tbl-Rice         pic s9(5)v99.
006800         05  Emp-Tbl-Phone-Allow  pic s9(5)v99.
006900         05  Emp-Tbl-Clothing     pic s9(5)v99.
007000         05  Emp-Tbl-Hourly-Rate  pic s9(5)v99.
007100     03  filler                   pic x(4).
