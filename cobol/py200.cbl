000100 identification          division.
000200* ================================
000300* 
000400      program-id.          py200.
000500* **
000600*     Author.              V B Coen FBCS, FIDM, FIDPM, 30/10/1982.
000700*                          For Applewood Computers.
000800* **
000900*     Installation.        Applewood Computers Accounting System.
001000* **
001100*     Date-Written.        02/02/1988.
001200* **
001300*     Date-Compiled.
001400* **
001500*     Security.            Copyright (C) 1976-2026 & later, Vincent
001600*                          Bryan Coen.  Distributed under the GNU
001700*                          General Public License.  See the file
001800*                          COPYING for details.
001900* **
002000*     Remarks.             MotorPH Payroll - Computation & Summary
002100*                          Report.  Was pyrgstr, the Check/Payment
002200*                          Register (Report Writer over the
002300*                          Employee and Check files); re-purposed
002400*                          as the second and final step of the
002500*                          MotorPH payroll run - re-loads the
002600*                          employee master for allowances and
002700*                          hourly rate, reads the Weekly-Totals
002800*                          work file py030 wrote, computes gross
002900*                          pay and the 4 statutory deductions via
003000*                          py210, and prints one block per
003100*                          employee/week plus a run grand total.
003200* **
003300*     Version.             See Prog-Name in WS.
003400* **
003500*     Called Modules.      py210 - Government Contribution Calculator.
003600* **
003700*     Called Procedures.   None.
003800* **
003900*     Files Used.          Employee-Details   - input, TSV, line seq,
004000*                                                re-loaded, this step
004100*                                                keeps no state from
004200*                                                py030 - two job steps,
004300*                                                two address spaces.
004400*                          Weekly-Totals-Work  - input, work file,
004500*                                                written by py030.
004600*                          Payroll-Summary     - output, printed report.
004700* **
004800*     Error or Warning Messages Used.
004900*                          None.  A weekly-totals record whose
005000*                          employee number is not in the master
005100*                          table is skipped, not abended - cannot
005200*                          occur in a clean run but parity with
005300*                          the rest of this system's "skip, don't
005400*                          abend" handling.
005500* **
005600*     Program Specific.    zz080 (Calculate-Overtime-Pay) is dead
005700*                          code - coded, never PERFORMed.  Overtime
005800*                          is priced at the flat hourly rate per
005900*                          bb070, not this paragraph's 1.25x.  Do
006000*                          not wire it in without checking with
006100*                          Payroll on how MotorPH actually wants
006200*                          overtime priced.
006300* **
006400*  Changes:
006500*  02/02/1988 vbc -        Created as pyrgstr, check/payment register.
006600*  14/05/1996 vbc -        Converted to Report Writer from hand-coded
006700*                          print lines.
006800*  11/06/2002 vbc -        Y2K date window widened.
006900*  29/01/2009 vbc -        Migration to Open Cobol -> GnuCobol.
007000*  16/04/2024 vbc -        Copyright notice update superseding all
007100*                          previous notices.
007200*  19/09/2025 vbc - 3.3.00 Version update and builds reset.
007300*  12/02/2026 vbc - 1.0.00 Taken from pyrgstr & re-cast as py200,
007400*                          MotorPH payroll computation & summary
007500*                          report.  Screen/terminal-sizing logic
007600*                          dropped - this step is unattended batch.
007700*  15/02/2026 vbc -    .01 Added aa010 employee reload (mirrors
007800*                          py030's own loader - no shared WS between
007900*                          job steps in this shop's batch scheme).
008000*  18/02/2026 vbc -    .02 Added bb030 gross-pay calc, 4 CALLs to
008100*                          py210, ROUNDED on gross/each deduction/
008200*                          total deductions/net pay per the rounding
008300*                          rule.
008400*  20/02/2026 vbc -    .03 Added Rtl- grand-total accumulator and
008500*                          the Control Footing Final line - not a
008600*                          this shop's own control-total habit,
008700*                          added as a run-level enhancement, not
008800*                          something carried over from elsewhere.
008900*  22/02/2026 vbc -    .04 zz080-Calculate-Overtime-Pay carried over
009000*                          dead, not PERFORMed - see Remarks above.
009100*  10/08/2026 vbc -    .05 Ticket HR-2221.  Same dead SPECIAL-NAMES
009200*                          as py030 - TOP-OF-FORM never used in a
009300*                          WRITE AFTER ADVANCING, the class and
009400*                          UPSI switch never tested anywhere in
009500*                          this program.  Dropped those three;
009600*                          kept SPECIAL-NAMES cut down to the same
009700*                          SYMBOLIC CHARACTERS tab entry py030
009800*                          carries, in place of aa010's x"09"
009900*                          literal, and dropped the unused Ws-
010000*                          Upsi-Switches byte in Ws-Switches.
010100* **
010200* *************************************************************************
010300*  Copyright Notice.
010400*  ****************
010500* 
010600*  These files and programs are part of the Applewood Computers Accounting
010700*  System and is copyright (c) Vincent B Coen. 1976-2026 and later.
010800* 
010900*  This program is now free software; you can redistribute it and/or modify it
011000*  under the terms of the GNU General Public License as published by the
011100*  Free Software Foundation; version 3 and later as revised for personal
011200*  usage only and that includes for use within a business but without
011300*  repackaging or for Resale in any way.
011400* 
011500*  ACAS is distributed in the hope that it will be useful, but WITHOUT
011600*  ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
011700*  FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
011800*  for more details.
011900* 
012000* *************************************************************************
012100* 
012200 environment              division.
012300* ================================
012400*
012500 configuration            section.
012600 special-names.
012700     symbolic characters Tab-Char is 10.
012800*
012900 input-output             section.
013000 file-control.
013100* 
013200     select  Employee-Details   assign to "EMPLOYEE-DETAILS"
013300                                 organization is line sequential
013400                                 file status is Ws-Ed-Status.
013500* 
013600     select  Weekly-Totals-Work  assign to "WEEKLYTOT"
013700                                 organization is sequential
013800                                 file status is Ws-Wt-Status.
013900* 
014000     select  Print-File          assign to "PAYROLL-SUMMARY"
014100                                 organization is line sequential
014200                                 file status is Ws-Pr-Status.
014300* 
014400 data                     division.
014500* ================================
014600* 
014700 file section.
014800* 
014900 fd  Employee-Details.
015000 01  Ed-Line.
015100     03  Ed-Line-Text            pic x(390).
015200     03  filler                  pic x(10).
015300* 
015400 fd  Weekly-Totals-Work.
015500*    Record layout COPYd, not hand-carried - see wspypay.cob.
015600 copy  "wspypay.cob".
015700* 
015800 fd  Print-File
015900     reports are Payroll-Summary-Report.
016000* 
016100 working-storage          section.
016200* --------------------------------
016300* 
016400 77  Prog-Name                 pic x(15) value "PY200 (1.0.05)".
016500* 
016600 01  Ws-File-Status.
016700     03  Ws-Ed-Status          pic xx     value "00".
016800     03  Ws-Wt-Status          pic xx     value "00".
016900     03  Ws-Pr-Status          pic xx     value "00".
017000     03  filler                pic x(4).
017100* 
017200 01  Ws-Switches.
017300     03  Ws-Ed-Eof-Sw          pic x      value "N".
017400         88  Ws-Ed-Eof                    value "Y".
017500     03  Ws-Wt-Eof-Sw          pic x      value "N".
017600         88  Ws-Wt-Eof                    value "Y".
017700     03  filler                pic x(6).
017800* 
017900 01  Ws-Counters.
018000     03  Ws-Ed-Line-No          pic 9(6)  comp  value zero.
018100     03  Ws-Ed-Skipped          pic 9(4)  comp  value zero.
018200     03  Ws-Ed-Field-Count      pic 9(2)  comp  value zero.
018300     03  Ws-Blocks-Skipped      pic 9(4)  comp  value zero.
018400     03  filler                  pic x(4).
018500* 
018600 01  Ws-Ed-Split.
018700     03  Ws-Ed-Field            occurs 19 times
018800                                 pic x(60).
018900     03  filler                  pic x(4).
019000* 
019100*  Quick-look alias, same house habit seen in py030's loader.
019200* 
019300 01  Ws-Ed-Quick-View redefines Ws-Ed-Split.
019400     03  Ws-Ed-Quick-No          pic x(60).
019500     03  filler                  pic x(1080).
019600* 
019700*  Generic comma-stripped money parse work area.
019800* 
019900 01  Ws-Money-Parse.
020000     03  Wsm-Raw                pic x(18).
020100     03  Wsm-Int-Part           pic x(15).
020200     03  Wsm-Dec-Part           pic x(2).
020300     03  Wsm-Int-Num            pic 9(7).
020400     03  Wsm-Dec-Num            pic 9(2).
020500     03  Wsm-Result             pic s9(7)v99.
020600     03  filler                  pic x(4).
020700* 
020800*  Gross-pay and deduction work area - one employee/week at a time.
020900* 
021000 01  Ws-Pay-Calc.
021100     03  Wpc-Gross-Pay          pic s9(7)v99  comp-3.
021200     03  Wpc-Pagibig-Ded        pic s9(7)v99  comp-3.
021300     03  Wpc-Philhealth-Ded     pic s9(7)v99  comp-3.
021400     03  Wpc-Sss-Ded            pic s9(7)v99  comp-3.
021500     03  Wpc-Wht-Ded            pic s9(7)v99  comp-3.
021600     03  Wpc-Total-Ded          pic s9(7)v99  comp-3.
021700     03  Wpc-Net-Pay            pic s9(7)v99  comp-3.
021800     03  Wpc-Overtime-Pay       pic s9(7)v99  comp-3.
021900     03  filler                  pic x(4).
022000* 
022100*  Dump view of the same, same "add a display view" house habit
022200*  seen throughout the rate-table copybooks.
022300* 
022400 01  Ws-Pay-Calc-Edit redefines Ws-Pay-Calc.
022500     03  filler                 pic x(20).
022600     03  Wpe-Net-Edit           pic z(6)9.99.
022700     03  filler                 pic x(36).
022800* 
022900 copy  "wspyemp.cob".
023000 copy  "wspychk.cob".
023100 copy  "wspycoh.cob".
023200 copy  "wspyparam1.cob".
023300 copy  "wspyded.cob".
023400* 
023500 report section.
023600* ==============
023700* 
023800 RD  Payroll-Summary-Report
023900     control      Final
024000     Page Limit   Py-Pr1-Page-Lines-L
024100     Heading      1
024200     First Detail 5
024300     Last  Detail Py-Pr1-Page-Lines-L.
024400* 
024500 01  Report-Summary-Head  type page heading.
024600     03  line  1.
024700         05  col   1      pic x(20)   source Py-Pr1-Co-Name.
024800         05  col  55      pic x(23)   value "Payroll Summary Report".
024900         05  col 100      pic x(5)    value "Page ".
025000         05  col 105      pic zz9     source Page-Counter.
025100     03  line  3.
025200         05  col   1      pic x(40)   value all "=".
025300* 
025400 01  Summary-Detail  type is detail.
025500     03  line + 2.
025600         05  col   1                  value "Payroll Summary for ".
025700         05  col  22      pic x(30)   source Sum-First-Name.
025800         05  col  53      pic x(30)   source Sum-Last-Name.
025900         05  col  84                  value "(".
026000         05  col  85      pic x(10)   source Sum-Emp-No.
026100         05  col  95                  value ")".
026200     03  line + 1.
026300         05  col   1                  value "Pay Period: ".
026400         05  col  14      pic x(10)   source Sum-Period-Start.
026500         05  col  25                  value "to".
026600         05  col  28      pic x(10)   source Sum-Period-End.
026700     03  line + 1.
026800         05  col   1                  value "Gross Weekly Pay".
026900         05  col  25      pic z(6)9.99 source Sum-Gross-Pay.
027000     03  line + 1.
027100         05  col   1                  value "Pag-IBIG".
027200         05  col  25      pic z(6)9.99 source Sum-Pagibig-Ded.
027300     03  line + 1.
027400         05  col   1                  value "PhilHealth".
027500         05  col  25      pic z(6)9.99 source Sum-Philhealth-Ded.
027600     03  line + 1.
027700         05  col   1                  value "SSS".
027800         05  col  25      pic z(6)9.99 source Sum-Sss-Ded.
027900     03  line + 1.
028000         05  col   1                  value "Withholding Tax".
028100         05  col  25      pic z(6)9.99 source Sum-Wht-Ded.
028200     03  line + 1.
028300         05  col   1                  value "Total Deductions".
028400         05  col  25      pic z(6)9.99 source Sum-Total-Ded.
028500     03  line + 1.
028600         05  col   1                  value "Net Weekly Pay".
028700         05  col  25      pic z(6)9.99 source Sum-Net-Pay.
028800     03  line + 1.
028900         05  col   1                  value "Total Hours Worked".
029000         05  col  25      pic zzz9.99 source Sum-Total-Hours.
029100     03  line + 1.
029200         05  col   1                  value "Total Overtime".
029300         05  col  25      pic zzz9.99 source Sum-Total-Overtime.
029400     03  line + 1.
029500         05  col   1      pic x(40)   value all "-".
029600* 
029700 01  type control footing final line plus 2.
029800     03  col   1          pic x(37)   value "Payroll Run Grand Total - Blocks : ".
029900     03  col  40          pic zzzz9   source Rtl-Blocks-Written.
030000 01  type control footing final line plus 1.
030100     03  col   1          pic x(37)   value "Total Gross Pay ............ : ".
030200     03  col  40          pic z(8)9.99 source Rtl-Total-Gross.
030300 01  type control footing final line plus 1.
030400     03  col   1          pic x(37)   value "Total Deductions ............ : ".
030500     03  col  40          pic z(8)9.99 source Rtl-Total-Deductions.
030600 01  type control footing final line plus 1.
030700     03  col   1          pic x(37)   value "Total Net Pay ............... : ".
030800     03  col  40          pic z(8)9.99 source Rtl-Total-Net.
030900* 
031000 procedure division.
031100* ===================
031200* 
031300 aa000-Main-Control            section.
031400* **************************************
031500* 
031600     perform   ab010-Open-Files.
031700     perform   aa010-Load-Employees   thru aa010-Exit.
031800     initiate  Payroll-Summary-Report.
031900     perform   aa020-Produce-Report   thru aa020-Exit.
032000     terminate Payroll-Summary-Report.
032100     perform   ab020-Close-Files.
032200     stop run.
032300* 
032400 aa000-Exit.  exit section.
032500* 
032600 ab010-Open-Files          section.
032700* ********************************
032800* 
032900     open     input  Employee-Details.
033000     open     input  Weekly-Totals-Work.
033100     open     output Print-File.
033200     move     zero to Rtl-Blocks-Written.
033300     move     zero to Rtl-Total-Gross    Rtl-Total-Pagibig
033400                       Rtl-Total-Philhealth Rtl-Total-Sss
033500                       Rtl-Total-Wht      Rtl-Total-Deductions
033600                       Rtl-Total-Net      Rtl-Total-Hours
033700                       Rtl-Total-Overtime.
033800* 
033900 ab010-Exit.  exit section.
034000* 
034100 ab020-Close-Files          section.
034200* *********************************
034300* 
034400     close    Employee-Details.
034500     close    Weekly-Totals-Work.
034600     close    Print-File.
034700* 
034800 ab020-Exit.  exit section.
034900* 
035000 aa010-Load-Employees          section.
035100* ************************************
035200* 
035300*  Same 19-column TSV load as py030's aa010 - this job step keeps
035400*  no working storage in common with that one, so the table is
035500*  rebuilt here from the same source file.
035600* 
035700     perform  bb010-Read-Ed-Line thru bb010-Exit.
035800     perform  cc010-Employee-Load-Loop thru cc010-Exit
035900              until Ws-Ed-Eof.
036000* 
036100 aa010-Exit.  exit section.
036200* 
036300 cc010-Employee-Load-Loop          section.
036400* *****************************************
036500* 
036600     add      1 to Ws-Ed-Line-No.
036700     if       Ws-Ed-Line-No > 1
036800              perform bb020-Unstring-Ed-Line thru bb020-Exit
036900              if Ws-Ed-Field-Count < 19
037000                 add 1 to Ws-Ed-Skipped
037100              else
037200                 perform bb030-Build-Employee-Record thru bb030-Exit
037300                 perform bb040-Add-Employee-To-Table thru bb040-Exit
037400              end-if
037500     end-if.
037600     perform  bb010-Read-Ed-Line thru bb010-Exit.
037700* 
037800 cc010-Exit.  exit section.
037900* 
038000 bb010-Read-Ed-Line          section.
038100* **********************************
038200* 
038300     read     Employee-Details
038400         at end move "Y" to Ws-Ed-Eof-Sw
038500     end-read.
038600* 
038700 bb010-Exit.  exit section.
038800* 
038900 bb020-Unstring-Ed-Line          section.
039000* **************************************
039100* 
039200     move     zero to Ws-Ed-Field-Count.
039300     unstring Ed-Line delimited by Tab-Char
039400         into Ws-Ed-Field (1)  Ws-Ed-Field (2)  Ws-Ed-Field (3)
039500              Ws-Ed-Field (4)  Ws-Ed-Field (5)  Ws-Ed-Field (6)
039600              Ws-Ed-Field (7)  Ws-Ed-Field (8)  Ws-Ed-Field (9)
039700              Ws-Ed-Field (10) Ws-Ed-Field (11) Ws-Ed-Field (12)
039800              Ws-Ed-Field (13) Ws-Ed-Field (14) Ws-Ed-Field (15)
039900              Ws-Ed-Field (16) Ws-Ed-Field (17) Ws-Ed-Field (18)
040000              Ws-Ed-Field (19)
040100         tallying in Ws-Ed-Field-Count.
040200* 
040300 bb020-Exit.  exit section.
040400* 
040500 bb030-Build-Employee-Record          section.
040600* ********************************************
040700* 
040800     move     Ws-Ed-Field (1)   to Emp-No.
040900     move     Ws-Ed-Field (2)   to Emp-Last-Name.
041000     move     Ws-Ed-Field (3)   to Emp-First-Name.
041100     move     Ws-Ed-Field (4)   to Emp-Birthday.
041200     move     Ws-Ed-Field (5)   to Emp-Address.
041300     move     Ws-Ed-Field (6)   to Emp-Phone-No.
041400     move     Ws-Ed-Field (7)   to Emp-Sss-No.
041500     move     Ws-Ed-Field (8)   to Emp-Philhealth-No.
041600     move     Ws-Ed-Field (9)   to Emp-Tin-No.
041700     move     Ws-Ed-Field (10)  to Emp-Pagibig-No.
041800     move     Ws-Ed-Field (11)  to Emp-Status.
041900     move     Ws-Ed-Field (12)  to Emp-Position.
042000     move     Ws-Ed-Field (13)  to Emp-Supervisor.
042100* 
042200     move     Ws-Ed-Field (14) to Wsm-Raw.
042300     perform  bb050-Parse-Money-Field thru bb050-Exit.
042400     move     Wsm-Result       to Emp-Basic-Salary.
042500     move     Ws-Ed-Field (15) to Wsm-Raw.
042600     perform  bb050-Parse-Money-Field thru bb050-Exit.
042700     move     Wsm-Result       to Emp-Rice-Subsidy.
042800     move     Ws-Ed-Field (16) to Wsm-Raw.
042900     perform  bb050-Parse-Money-Field thru bb050-Exit.
043000     move     Wsm-Result       to Emp-Phone-Allowance.
043100     move     Ws-Ed-Field (17) to Wsm-Raw.
043200     perform  bb050-Parse-Money-Field thru bb050-Exit.
043300     move     Wsm-Result       to Emp-Clothing-Allowance.
043400     move     Ws-Ed-Field (18) to Wsm-Raw.
043500     perform  bb050-Parse-Money-Field thru bb050-Exit.
043600     move     Wsm-Result       to Emp-Gross-Semi-Monthly.
043700     move     Ws-Ed-Field (19) to Wsm-Raw.
043800     perform  bb050-Parse-Money-Field thru bb050-Exit.
043900     move     Wsm-Result       to Emp-Hourly-Rate.
044000* 
044100 bb030-Exit.  exit section.
044200* 
044300 bb040-Add-Employee-To-Table          section.
044400* ********************************************
044500* 
044600     if       Emp-Table-Count < 2000
044700         add  1 to Emp-Table-Count
044800         set  Emp-Tbl-Ix to Emp-Table-Count
044900         move Emp-No             to Emp-Tbl-No (Emp-Tbl-Ix)
045000         move Emp-Last-Name       to Emp-Tbl-Last-Name (Emp-Tbl-Ix)
045100         move Emp-First-Name      to Emp-Tbl-First-Name (Emp-Tbl-Ix)
045200         move Emp-Rice-Subsidy    to Emp-Tbl-Rice (Emp-Tbl-Ix)
045300         move Emp-Phone-Allowance to Emp-Tbl-Phone-Allow (Emp-Tbl-Ix)
045400         move Emp-Clothing-Allowance
045500                                  to Emp-Tbl-Clothing (Emp-Tbl-Ix)
045600         move Emp-Hourly-Rate     to Emp-Tbl-Hourly-Rate (Emp-Tbl-Ix)
045700     end-if.
045800* 
045900 bb040-Exit.  exit section.
046000* 
046100 bb050-Parse-Money-Field          section.
046200* ****************************************
046300* 
046400     inspect  Wsm-Raw replacing all "," by spaces.
046500     move     spaces to Wsm-Int-Part Wsm-Dec-Part.
046600     unstring Wsm-Raw delimited by "."
046700         into Wsm-Int-Part Wsm-Dec-Part.
046800     move     zero to Wsm-Int-Num Wsm-Dec-Num.
046900     if       Wsm-Int-Part (1:15) not = spaces
047000              move Wsm-Int-Part to Wsm-Int-Num.
047100     if       Wsm-Dec-Part not = spaces
047200              move Wsm-Dec-Part to Wsm-Dec-Num.
047300     compute  Wsm-Result = Wsm-Int-Num + (Wsm-Dec-Num / 100).
047400* 
047500 bb050-Exit.  exit section.
047600* 
047700 aa020-Produce-Report          section.
047800* *************************************
047900* 
048000     perform  bb060-Read-Wt-Record thru bb060-Exit.
048100     perform  cc020-Report-Loop thru cc020-Exit
048200              until Ws-Wt-Eof.
048300* 
048400 aa020-Exit.  exit section.
048500* 
048600 cc020-Report-Loop          section.
048700* **********************************
048800* 
048900     set      Emp-Tbl-Ix to 1.
049000     search   Emp-Table-Entry
049100         at end
049200              add 1 to Ws-Blocks-Skipped
049300         when Emp-Tbl-No (Emp-Tbl-Ix) = Wt-Emp-No
049400              perform bb070-Calculate-And-Print thru bb070-Exit
049500     end-search.
049600     perform  bb060-Read-Wt-Record thru bb060-Exit.
049700* 
049800 cc020-Exit.  exit section.
049900* 
050000 bb060-Read-Wt-Record          section.
050100* *************************************
050200* 
050300     read     Weekly-Totals-Work
050400         at end move "Y" to Ws-Wt-Eof-Sw
050500     end-read.
050600* 
050700 bb060-Exit.  exit section.
050800* 
050900 bb070-Calculate-And-Print          section.
051000* ******************************************
051100* 
051200*  GROSS-WEEKLY-PAY = hours worked (overtime already included,
051300*  paid at the flat hourly rate, not 1.25x) x Hourly-Rate, plus
051400*  the 3 fixed weekly allowances - no proration.
051500* 
051600     compute  Wpc-Gross-Pay rounded =
051700                  Wt-Total-Hours * Emp-Tbl-Hourly-Rate (Emp-Tbl-Ix)
051800                  + Emp-Tbl-Rice (Emp-Tbl-Ix)
051900                  + Emp-Tbl-Phone-Allow (Emp-Tbl-Ix)
052000                  + Emp-Tbl-Clothing (Emp-Tbl-Ix).
052100* 
052200     move     "S" to LK-Calc-Type.
052300     move     Wpc-Gross-Pay to LK-Gross-Weekly-Pay.
052400     call     "py210" using LK-Contribution-Parms.
052500     move     LK-Contribution-Amount to Wpc-Sss-Ded.
052600* 
052700     move     "P" to LK-Calc-Type.
052800     call     "py210" using LK-Contribution-Parms.
052900     move     LK-Contribution-Amount to Wpc-Philhealth-Ded.
053000* 
053100     move     "H" to LK-Calc-Type.
053200     call     "py210" using LK-Contribution-Parms.
053300     move     LK-Contribution-Amount to Wpc-Pagibig-Ded.
053400* 
053500     move     "W" to LK-Calc-Type.
053600     call     "py210" using LK-Contribution-Parms.
053700     move     LK-Contribution-Amount to Wpc-Wht-Ded.
053800* 
053900     compute  Wpc-Total-Ded rounded =
054000                  Wpc-Pagibig-Ded + Wpc-Philhealth-Ded +
054100                  Wpc-Sss-Ded     + Wpc-Wht-Ded.
054200     compute  Wpc-Net-Pay rounded = Wpc-Gross-Pay - Wpc-Total-Ded.
054300* 
054400     move     Wt-Emp-No          to Sum-Emp-No.
054500     move     Wt-Last-Name       to Sum-Last-Name.
054600     move     Wt-First-Name      to Sum-First-Name.
054700     move     Wt-Week-No         to Sum-Week-No.
054800     move     Wt-Period-Start    to Sum-Period-Start.
054900     move     Wt-Period-End      to Sum-Period-End.
055000     move     Wpc-Gross-Pay      to Sum-Gross-Pay.
055100     move     Wpc-Pagibig-Ded    to Sum-Pagibig-Ded.
055200     move     Wpc-Philhealth-Ded to Sum-Philhealth-Ded.
055300     move     Wpc-Sss-Ded        to Sum-Sss-Ded.
055400     move     Wpc-Wht-Ded        to Sum-Wht-Ded.
055500     move     Wpc-Total-Ded      to Sum-Total-Ded.
055600     move     Wpc-Net-Pay        to Sum-Net-Pay.
055700     move     Wt-Total-Hours     to Sum-Total-Hours.
055800     move     Wt-Total-Overtime  to Sum-Total-Overtime.
055900* 
056000     generate Summary-Detail.
056100* 
056200     add      1 to Rtl-Blocks-Written.
056300     add      Wpc-Gross-Pay      to Rtl-Total-Gross.
056400     add      Wpc-Pagibig-Ded    to Rtl-Total-Pagibig.
056500     add      Wpc-Philhealth-Ded to Rtl-Total-Philhealth.
056600     add      Wpc-Sss-Ded        to Rtl-Total-Sss.
056700     add      Wpc-Wht-Ded        to Rtl-Total-Wht.
056800     add      Wpc-Total-Ded      to Rtl-Total-Deductions.
056900     add      Wpc-Net-Pay        to Rtl-Total-Net.
057000     add      Wt-Total-Hours     to Rtl-Total-Hours.
057100     add      Wt-Total-Overtime  to Rtl-Total-Overtime.
057200* 
057300 bb070-Exit.  exit section.
057400* 
057500 zz080-Calculate-Overtime-Pay          section.
057600* *********************************************
057700* 
057800*  Parity only - not PERFORMed from anywhere in this program.
057900*  Overtime is paid at the flat hourly rate by bb070 above, not
058000*  the 1.25x this paragraph would apply.  Left coded, unwired, in
058100*  case Payroll ever asks for the 1.25x multiplier to go live.
058200* 
058300     compute  Wpc-Overtime-Pay rounded =
058400                  Wt-Total-Overtime * Emp-Tbl-Hourly-Rate (Emp-Tbl-Ix)
058500                  * Ded-Overtime-Pay-Factor.
058600* 
058700 zz080-Exit.  exit section.
058800* 
058900 linkage                  section.
059000* =================================
059100* 
059200 01  LK-Contribution-Parms.
059300     03  LK-Calc-Type           pic x.
059400     03  LK-Gross-Weekly-Pay    pic s9(7)v99.
059500     03  LK-Contribution-Amount pic s9(7)v99.
