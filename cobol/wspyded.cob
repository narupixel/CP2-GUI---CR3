000100* *******************************************
000200*                                           *
000300*   Record Definition For Py Deduction      *
000400*     Rates / Constants                     *
000500*      Working storage, loaded by VALUE     *
000600*      clause (was RRN = 1 indexed file)    *
000700* *******************************************
000800*   Record size 36 bytes ?? down from 339 once the US FWT/FICA/
000900*   SDI/FUTA/SUI/EIC blocks were stripped out - none of those
001000*   apply to a Philippine payroll.
001100* 
001200*  25/10/25 vbc - Created (US FWT/FICA/SDI/CO-FUTA/CO-SUI/EIC).
001300*  11/11/25 vbc - Rec size changed.
001400*  20/01/26 vbc - Gutted down to the one agency this system
001500*                 still prices off a flat-rate formula instead
001600*                 of a bracket table - PhilHealth.
001700*  27/01/26 vbc - Added Ded-Ot-Threshold-Hrs / Ded-Late-Grace-Hm,
001800*                 the two non-monetary constants BUSINESS RULES
001900*                 calls out (8.0 hrs, 08:10).
002000*  03/02/26 vbc - Added Ded-Sss-Monthly-Factor / Ded-Pib-Monthly-
002100*                 Factor - the flat x4 weekly-to-monthly-
002200*                 equivalent approximation this system uses for
002300*                 SSS, PhilHealth & Pag-IBIG (not for BIR WHT).
002400*  11/02/26 vbc - VALUE clauses added - constants were sitting
002500*                 in trailing comments only, nothing actually
002600*                 loaded them into WS at run time.
002700* 
002800 01  PY-System-Deduction-Record.
002900     03  Ded-Philhealth-Rate          pic v99       comp-3
003000                                       value .05.
003100     03  Ded-Philhealth-Floor         pic 9(5)v99   comp-3
003200                                       value 400.00.
003300     03  Ded-Philhealth-Cap           pic 9(5)v99   comp-3
003400                                       value 5000.00.
003500     03  Ded-Ot-Threshold-Hrs         pic 9(2)v99   comp-3
003600                                       value 8.00.
003700     03  Ded-Late-Grace-Hm            pic 9(4)      comp
003800                                       value 810.
003900     03  Ded-Sss-Monthly-Factor       pic 9         comp-3
004000                                       value 4.
004100     03  Ded-Pib-Monthly-Factor       pic 9         comp-3
004200                                       value 4.
004300     03  Ded-Overtime-Pay-Factor      pic 9v99      comp-3
004400                                       value 1.25.
004450*    py200's zz080 multiplier, not used by the live gross-pay calc.
004700     03  filler                       pic x(10).
