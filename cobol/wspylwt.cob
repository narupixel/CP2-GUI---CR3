000100* *******************************************
000200*                                           *
000300*   3 tables (Stax/Lwt/Swt) used to each    *
000400*     hold one agency's bracket table -     *
000500*     this copy now carries the graduated   *
000600*     BIR withholding-tax table, the US     *
000700*     "local withholding tax" concept it    *
000800*     used to hold does not apply here      *
000900*                                           *
001000*   Record-Definition For BIR Withholding   *
001100*        Tax Bracket Table (RECONSTRUCTED,  *
001200*        no worked example was on file for    *
001300*        this calculator)                   *
001400*                                           *
001500*      Working storage, loaded by VALUE     *
001600*      clause - 2023 BIR semi-monthly-      *
001700*      equivalent schedule                  *
001800* *******************************************
001900*   Table size 6 brackets x 4 amounts.
002000* 
002100*  30/10/2025 vbc - Created as PY-LWT-Tax-Record (US local WT).
002200*  18/01/2026 vbc - Gutted for MotorPH - dropped the 5-agency
002300*                   occurs block, now one 6-row graduated table,
002400*                   Over/Base-Tax/Rate-On-Excess.
002500*  25/01/2026 vbc - Top bracket Over left open ended (Max =
002600*                   9999999.99) so the lookup never falls through.
002700*  11/02/2026 vbc - Same fix as wspystax - the 6 rows were only
002800*                   ever in a comment, VALUE'd filler row added
002900*                   and REDEFINES'd as the OCCURS table below.
003000* 
003100 01  PY-BIR-Withholding-Values.
003200     03  filler  pic 9(7)v99 comp-3 value 0.
003300     03  filler  pic 9(7)v99 comp-3 value 10417.00.
003400     03  filler  pic 9(7)v99 comp-3 value 0.
003500     03  filler  pic v999    comp-3 value 0.
003600     03  filler  pic 9(7)v99 comp-3 value 10417.00.
003700     03  filler  pic 9(7)v99 comp-3 value 16666.00.
003800     03  filler  pic 9(7)v99 comp-3 value 0.
003900     03  filler  pic v999    comp-3 value .150.
004000     03  filler  pic 9(7)v99 comp-3 value 16666.00.
004100     03  filler  pic 9(7)v99 comp-3 value 33332.00.
004200     03  filler  pic 9(7)v99 comp-3 value 937.50.
004300     03  filler  pic v999    comp-3 value .200.
004400     03  filler  pic 9(7)v99 comp-3 value 33332.00.
004500     03  filler  pic 9(7)v99 comp-3 value 83332.00.
004600     03  filler  pic 9(7)v99 comp-3 value 4270.70.
004700     03  filler  pic v999    comp-3 value .250.
004800     03  filler  pic 9(7)v99 comp-3 value 83332.00.
004900     03  filler  pic 9(7)v99 comp-3 value 333332.00.
005000     03  filler  pic 9(7)v99 comp-3 value 16770.70.
005100     03  filler  pic v999    comp-3 value .300.
005200     03  filler  pic 9(7)v99 comp-3 value 333332.00.
005300     03  filler  pic 9(7)v99 comp-3 value 9999999.99.
005400     03  filler  pic 9(7)v99 comp-3 value 91770.70.
005500     03  filler  pic v999    comp-3 value .350.
005600     03  filler  pic x(12)   value spaces.
005700* 
005800 01  PY-BIR-Withholding-Table redefines PY-BIR-Withholding-Values.
005900     03  Bir-Bracket              occurs 6 times
006000                                 indexed by Bir-Ix.
006100         05  Bir-Over             pic 9(7)v99  comp-3.
006200         05  Bir-Not-Over         pic 9(7)v99  comp-3.
006300         05  Bir-Base-Tax         pic 9(7)v99  comp-3.
006400         05  Bir-Rate-On-Excess   pic v999     comp-3.
006500     03  filler                   pic x(12).
006600
