000100* *******************************************
000200*                                           *
000300*   Record Definition For Py Param1         *
000400*      Working storage, loaded by VALUE     *
000500*      clause (was RRN = 1 indexed 1024-    *
000600*      byte file carrying GL/IRS company    *
000700*      setup for the whole ACAS suite)      *
000800* *******************************************
000900*   Record size 112 bytes ?? down from 624/1024 - this system has
001000*   no GL, no IRS, no multi-interval payroll (MotorPH runs weekly
001100*   only), so the block below is all that survives.
001200* 
001300*  13/10/25 vbc - Created (670-byte PR1-Block + 94-byte PR2-Block,
001400*                 GL offset accounts, IRS Tax-ID, rate-name table,
001500*                 vacation/sick-leave default rates, 3 print-spool
001600*                 names, etc).
001700*  23/01/26 vbc - Gutted for MotorPH - company heading fields for
001800*                 the report banner kept, everything GL/IRS/vacation
001900*                 dropped (MotorPH has no equivalent of any of it).
002000*  30/01/26 vbc - Page-Lines-L kept under its old PR1 name so the
002100*                 report's Page Limit clause didn't need touching.
002200* 
002300 01  PY-Param1-Record.
002400     03  PY-PR1-Co-Name           pic x(40)   value "MotorPH".
002500     03  PY-PR1-Page-Lines-L      pic 99      value 56.
002550*    P - Philippine Peso.
002600     03  PY-PR1-Currency-Sign     pic x       value "P".
002700     03  filler                   pic x(29).
